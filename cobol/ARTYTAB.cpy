000100******************************************************************
000200*    ARTYTAB -- IN-MEMORY ARTILLERY ORDER-OF-BATTLE TABLE       *
000300*    LOADED WHOLE FROM THE ARTILLERY QSAM FILE BY FMPROC'S      *
000400*    0nn-LOAD-ARTY-TABLE PARAGRAPH AND SEARCHED BY ARTY-ID.     *
000500******************************************************************
000600 01  ARTY-TABLE-AREA.
000700     05  ARTY-TABLE-ROW OCCURS 300 TIMES
000800                        INDEXED BY ARTY-IDX.
000900         10  ARTY-ID-T              PIC X(12).
001000         10  ARTY-NAME-T            PIC X(30).
001100         10  ARTY-TYPE-T            PIC X(16).
001200         10  ARTY-LAT-T             PIC S9(3)V9(6).
001300         10  ARTY-LON-T             PIC S9(3)V9(6).
001400         10  MIN-RANGE-M-T          PIC 9(6).
001500         10  MAX-RANGE-M-T          PIC 9(6).
001600         10  AMMO-STOCK-COUNT-T     PIC 9.
001700         10  AMMO-STOCK-DTL-T OCCURS 4 TIMES
001800                            INDEXED BY AMMO-IDX.
001900             15  AMMO-TYPE-T        PIC X(8).
002000             15  AMMO-QTY-T         PIC 9(5).
002100         10  FILLER                 PIC X(9).
