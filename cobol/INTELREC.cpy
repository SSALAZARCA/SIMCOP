000100******************************************************************
000200*    INTELREC -- INTELLIGENCE REPORT RECORD                     *
000300*    ONE GEOLOCATED REPORT AS READ FROM OR WRITTEN TO THE       *
000400*    INTEL QSAM FILE.  EVENT-TS-I IS EPOCH MILLISECONDS.        *
000500******************************************************************
000600 01  INTEL-REC.
000700     05  INTEL-ID-I                 PIC X(12).
000800     05  INTEL-TITLE-I              PIC X(30).
000900     05  RELIABILITY-I              PIC X.
001000         88  RELIABILITY-A          VALUE "A".
001100         88  RELIABILITY-B          VALUE "B".
001200         88  RELIABILITY-C          VALUE "C".
001300         88  RELIABILITY-D          VALUE "D".
001400         88  RELIABILITY-E          VALUE "E".
001500     05  CREDIBILITY-I              PIC 9.
001600     05  INTEL-LAT-I                PIC S9(3)V9(6).
001700     05  INTEL-LON-I                PIC S9(3)V9(6).
001800     05  EVENT-TS-I                 PIC 9(15).
001900     05  KEYWORD-I OCCURS 5 TIMES
002000                   PIC X(20).
002100     05  REPORTING-UNIT-I           PIC X(12).
002200     05  FILLER                     PIC X(11).
