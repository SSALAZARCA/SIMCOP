000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CHKLSEL.
000400 AUTHOR. T WALLACE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/09/95.
000700 DATE-COMPILED. 09/09/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*  CHANGE LOG                                                    *
001200*  090995 TW  ORIGINAL - DOCTRINAL CHECKLIST SELECTOR            *TW090995
001300*  111596 TW  ADDED RECONNAISSANCE CHECKLIST PER TC 90-4 UPDATE  *TW111596
001400*  091898 JS  Y2K REVIEW - NO DATE FIELDS, CERTIFIED COMPLIANT   *JS091898
001500*  052600 MO  CASE-INSENSITIVE MISSION TYPE MATCH ADDED, S-SHOP  *MO052600
001600*             HAD BEEN REJECTING LOWER-CASE CONTROL CARDS        *MO052600
001700*  031503 RK  DEFAULT 4-ITEM CHECKLIST FOR UNRECOGNIZED TYPES    *RK031503
001800******************************************************************
001900
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SOURCE-COMPUTER. IBM-390.
002300 OBJECT-COMPUTER. IBM-390.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900     SELECT SYSOUT
003000     ASSIGN TO UT-S-SYSOUT
003100       ORGANIZATION IS SEQUENTIAL.
003200
003300     SELECT CTLCARD-FILE
003400     ASSIGN TO UT-S-CTLCARD
003500       ACCESS MODE IS SEQUENTIAL
003600       FILE STATUS IS IFCODE.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  SYSOUT
004100     RECORDING MODE IS F
004200     LABEL RECORDS ARE STANDARD
004300     RECORD CONTAINS 100 CHARACTERS
004400     BLOCK CONTAINS 0 RECORDS
004500     DATA RECORD IS SYSOUT-REC.
004600 01  SYSOUT-REC                  PIC X(100).
004700
004800****** CONTROL CARD NAMES THE MISSION TYPE FOR THIS RUN.
004900 FD  CTLCARD-FILE
005000     RECORDING MODE IS F
005100     LABEL RECORDS ARE STANDARD
005200     RECORD CONTAINS 20 CHARACTERS
005300     BLOCK CONTAINS 0 RECORDS
005400     DATA RECORD IS CTLCARD-REC.
005500 01  CTLCARD-REC                 PIC X(20).
005600
005700 WORKING-STORAGE SECTION.
005800 77  ZERO-VAL                    PIC 9 COMP VALUE 0.
005900 77  ONE-VAL                     PIC 9 COMP VALUE 1.
006000
006100 01  FILE-STATUS-CODES.
006200     05  IFCODE                  PIC X(2).
006300         88  CODE-READ           VALUE SPACES.
006400         88  NO-MORE-DATA        VALUE "10".
006500     05  OFCODE                  PIC X(2).
006600         88  CODE-WRITE          VALUE SPACES.
006700 01  FILE-STATUS-CODES-ALT REDEFINES FILE-STATUS-CODES.
006800     05  FS-CODES-COMBINED       PIC X(4).
006900
007000 01  WS-MISSION-TYPE-WORK.
007100     05  WS-MISSION-TYPE         PIC X(20).
007200     05  WS-MISSION-TYPE-UP      PIC X(20).
007300         88  WS-IS-ATAQUE        VALUE "ATAQUE              ".
007400         88  WS-IS-DEFENSA       VALUE "DEFENSA             ".
007500         88  WS-IS-RECON         VALUE "RECONOCIMIENTO      ".
007600
007700 01  WS-MISSION-TYPE-ALT REDEFINES WS-MISSION-TYPE-WORK.
007800     05  FILLER                  PIC X(20).
007900     05  WS-MISSION-TYPE-UP-ALT  PIC X(20).
008000
008100 01  WS-CHECKLIST-TABLE.
008200     05  WS-CHECKLIST-ROW OCCURS 5 TIMES INDEXED BY CK-IDX.
008300         10  WS-CHECKLIST-ITEM   PIC X(60).
008400     05  WS-ITEM-COUNT           PIC 9 COMP.
008500
008600 01  WS-CHECKLIST-TABLE-DISP REDEFINES WS-CHECKLIST-TABLE.
008700     05  FILLER                  PIC X(300).
008800     05  FILLER                  PIC X.
008900
009000 01  WS-HDR-REC.
009100     05  FILLER                  PIC X(20) VALUE
009200         "SIMCOP CHECKLIST -- ".
009300     05  HDR-MISSION-TYPE        PIC X(20).
009400     05  FILLER                  PIC X(60) VALUE SPACES.
009500
009600 01  WS-DETAIL-REC.
009700     05  DTL-SEQ                 PIC ZZ9.
009800     05  FILLER                  PIC X(3) VALUE SPACES.
009900     05  DTL-ITEM-TEXT           PIC X(60).
010000     05  FILLER                  PIC X(34) VALUE SPACES.
010100
010200 01  WS-COUNT-REC.
010300     05  FILLER                  PIC X(16) VALUE
010400         "ITEMS SELECTED: ".
010500     05  CNT-ITEMS               PIC ZZ9.
010600     05  FILLER                  PIC X(81) VALUE SPACES.
010700
010800 COPY ABENDREC.
010900
011000 PROCEDURE DIVISION.
011100 000-MAINLINE.
011200     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
011300     PERFORM 200-SELECT-CHECKLIST THRU 200-EXIT.
011400     PERFORM 300-WRITE-LISTING THRU 300-EXIT.
011500     PERFORM 900-CLEANUP THRU 900-EXIT.
011600     MOVE ZERO TO RETURN-CODE.
011700     GOBACK.
011800
011900 100-HOUSEKEEPING.
012000     MOVE "100-HOUSEKEEPING" TO PARA-NAME.
012100     DISPLAY "******** BEGIN JOB CHKLSEL ********".
012200     OPEN INPUT CTLCARD-FILE.
012300     OPEN OUTPUT SYSOUT.
012400     READ CTLCARD-FILE INTO WS-MISSION-TYPE
012500         AT END
012600         MOVE "** NO CONTROL CARD SUPPLIED" TO ABEND-REASON
012700         GO TO 1000-ABEND-RTN
012800     END-READ.
012900     MOVE WS-MISSION-TYPE TO WS-MISSION-TYPE-UP.
013000     INSPECT WS-MISSION-TYPE-UP
013100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
013200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013300 100-EXIT.
013400     EXIT.
013500
013600 200-SELECT-CHECKLIST.
013700     MOVE "200-SELECT-CHECKLIST" TO PARA-NAME.
013800     EVALUATE TRUE
013900         WHEN WS-IS-ATAQUE
014000             MOVE 5 TO WS-ITEM-COUNT
014100             MOVE "VERIFY LINE OF DEPARTURE AND H-HOUR"
014200                 TO WS-CHECKLIST-ITEM(1)
014300             MOVE "ESTABLISH BASE-OF-FIRE ELEMENT"
014400                 TO WS-CHECKLIST-ITEM(2)
014500             MOVE "COORDINATE INDIRECT FIRE SUPPORT"
014600                 TO WS-CHECKLIST-ITEM(3)
014700             MOVE "SECURE FLANK COMMS"
014800                 TO WS-CHECKLIST-ITEM(4)
014900             MOVE "MEDEVAC PLAN"
015000                 TO WS-CHECKLIST-ITEM(5)
015100         WHEN WS-IS-DEFENSA
015200             MOVE 5 TO WS-ITEM-COUNT
015300             MOVE "ESTABLISH FIRE SECTORS"
015400                 TO WS-CHECKLIST-ITEM(1)
015500             MOVE "PREPARE PRIMARY AND ALTERNATE POSITIONS"
015600                 TO WS-CHECKLIST-ITEM(2)
015700             MOVE "EMPLACE OBSTACLES AND COORDINATED MINING"
015800                 TO WS-CHECKLIST-ITEM(3)
015900             MOVE "VERIFY CLEARED FIELDS OF FIRE"
016000                 TO WS-CHECKLIST-ITEM(4)
016100             MOVE "LIAISON WITH ADJACENT UNITS"
016200                 TO WS-CHECKLIST-ITEM(5)
016300         WHEN WS-IS-RECON
016400             MOVE 5 TO WS-ITEM-COUNT
016500             MOVE "DEFINE INSERTION/EXTRACTION ROUTE"
016600                 TO WS-CHECKLIST-ITEM(1)
016700             MOVE "ESTABLISH RALLY POINTS (ORP)"
016800                 TO WS-CHECKLIST-ITEM(2)
016900             MOVE "CHECK OBSERVATION AND STEALTH EQUIPMENT"
017000                 TO WS-CHECKLIST-ITEM(3)
017100             MOVE "INTEL REPORTING PROTOCOL"
017200                 TO WS-CHECKLIST-ITEM(4)
017300             MOVE "SPECIFIC ROE"
017400                 TO WS-CHECKLIST-ITEM(5)
017500         WHEN OTHER
017600             MOVE 4 TO WS-ITEM-COUNT
017700             MOVE "CHECK COMMS EQUIPMENT"
017800                 TO WS-CHECKLIST-ITEM(1)
017900             MOVE "CONFIRM OPERATIONS ORDERS"
018000                 TO WS-CHECKLIST-ITEM(2)
018100             MOVE "REVIEW SUPPLY STATE"
018200                 TO WS-CHECKLIST-ITEM(3)
018300             MOVE "ENSURE PERIMETER SECURITY"
018400                 TO WS-CHECKLIST-ITEM(4)
018500     END-EVALUATE.
018600 200-EXIT.
018700     EXIT.
018800
018900 300-WRITE-LISTING.
019000     MOVE "300-WRITE-LISTING" TO PARA-NAME.
019100     MOVE WS-MISSION-TYPE-UP TO HDR-MISSION-TYPE.
019200     WRITE SYSOUT-REC FROM WS-HDR-REC.
019300     PERFORM 350-WRITE-DETAIL THRU 350-EXIT
019400         VARYING CK-IDX FROM 1 BY 1
019500         UNTIL CK-IDX > WS-ITEM-COUNT.
019600     MOVE WS-ITEM-COUNT TO CNT-ITEMS.
019700     WRITE SYSOUT-REC FROM WS-COUNT-REC.
019800 300-EXIT.
019900     EXIT.
020000
020100 350-WRITE-DETAIL.
020200     MOVE "350-WRITE-DETAIL" TO PARA-NAME.
020300     MOVE CK-IDX TO DTL-SEQ.
020400     MOVE WS-CHECKLIST-ITEM(CK-IDX) TO DTL-ITEM-TEXT.
020500     WRITE SYSOUT-REC FROM WS-DETAIL-REC.
020600 350-EXIT.
020700     EXIT.
020800
020900 900-CLEANUP.
021000     MOVE "900-CLEANUP" TO PARA-NAME.
021100     CLOSE CTLCARD-FILE, SYSOUT.
021200     DISPLAY "******** NORMAL END OF JOB CHKLSEL ********".
021300 900-EXIT.
021400     EXIT.
021500
021600 1000-ABEND-RTN.
021700     WRITE SYSOUT-REC FROM ABEND-REC.
021800     CLOSE CTLCARD-FILE, SYSOUT.
021900     DISPLAY "*** ABNORMAL END OF JOB-CHKLSEL ***" UPON CONSOLE.
022000     DIVIDE ZERO-VAL INTO ONE-VAL.

