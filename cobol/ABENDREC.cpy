000100******************************************************************
000200*    ABENDREC -- COMMON ABEND TRACE RECORD                      *
000300*    SHARED BY ALL SIMCOP BATCH PROGRAMS.  PARA-NAME IS SET AT  *
000400*    THE TOP OF EVERY PARAGRAPH SO THE LAST VALUE MOVED SHOWS   *
000500*    WHERE PROCESSING WAS WHEN THE ABEND FIRED.                 *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  PARA-NAME                  PIC X(32).
000900     05  ABEND-REASON               PIC X(40).
001000     05  EXPECTED-VAL               PIC X(12).
001100     05  ACTUAL-VAL                 PIC X(12).
001200     05  FILLER                     PIC X(4).
