000100******************************************************************
000200*    RECOMND -- THREAT-RESPONSE RECOMMENDATION OUTPUT RECORD    *
000300*    TOP 5 CANDIDATE UNITS FOR ONE THREAT, WRITTEN BY THRTRESP  *
000400*    IN DESCENDING SCORE ORDER TO THE RECOMMND FILE.             *
000500******************************************************************
000600 01  RECOMMND-REC.
000700     05  REC-UNIT-ID-R              PIC X(12).
000800     05  REC-UNIT-NAME-R            PIC X(30).
000900     05  REC-SCORE-R                PIC S9(3)V99.
001000     05  TIME-TO-INTERCEPT-R        PIC 9(4)V99.
001100     05  REASONING-R                PIC X(120).
001200     05  FILLER                     PIC X(9).
