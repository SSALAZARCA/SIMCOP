000100******************************************************************
000200*    UNITMSTR  -- FORCE-PICTURE UNIT RECORD                     *
000300*    ONE INSTANCE OF THE UNIT MASTER RECORD, AS READ FROM OR    *
000400*    WRITTEN TO THE UNITS QSAM FILE.  SORTED BY UNIT-ID.        *
000500*    UAV-ASSET-DTL IS A FIXED 3-OCCURRENCE SUB-RECORD; ONLY THE *
000600*    FIRST UAV-ASSET-COUNT ENTRIES ARE MEANINGFUL.              *
000700******************************************************************
000800 01  UNIT-MASTER-REC.
000900     05  UNIT-ID-M                  PIC X(12).
001000     05  UNIT-NAME-M                PIC X(30).
001100     05  UNIT-TYPE-M                PIC X(12).
001200         88  UNIT-IS-DIVISION       VALUE "DIVISION".
001300         88  UNIT-IS-BRIGADE        VALUE "BRIGADE".
001400         88  UNIT-IS-BATTALION      VALUE "BATTALION".
001500         88  UNIT-IS-COMPANY        VALUE "COMPANY".
001600         88  UNIT-IS-PLATOON        VALUE "PLATOON".
001700         88  UNIT-IS-TEAM           VALUE "TEAM".
001800         88  UNIT-IS-SQUAD          VALUE "SQUAD".
001900         88  UNIT-IS-CMD-POST       VALUE "COMMAND-POST".
002000         88  UNIT-IS-UAV-ATTACK     VALUE "UAV-ATTACK".
002100         88  UNIT-IS-UAV-INTEL      VALUE "UAV-INTEL".
002200     05  UNIT-STATUS-M              PIC X(12).
002300         88  UNIT-OPERATIONAL       VALUE "OPERATIONAL".
002400         88  UNIT-MOVING            VALUE "MOVING".
002500         88  UNIT-STATIC            VALUE "STATIC".
002600         88  UNIT-ENGAGED           VALUE "ENGAGED".
002700         88  UNIT-LOW-SUPPLIES      VALUE "LOW-SUPPLIES".
002800         88  UNIT-NO-COMM           VALUE "NO-COMM".
002900         88  UNIT-MAINTENANCE       VALUE "MAINTENANCE".
003000         88  UNIT-AAR-PENDING       VALUE "AAR-PENDING".
003100         88  UNIT-ON-LEAVE          VALUE "LEAVE".
003200     05  PARENT-ID-M                PIC X(12).
003300     05  UNIT-LAT-M                 PIC S9(3)V9(6).
003400     05  UNIT-LON-M                 PIC S9(3)V9(6).
003500     05  AMMO-LEVEL-M               PIC 9V99.
003600     05  DAYS-OF-SUPPLY-M           PIC 99V9.
003700     05  CAPABILITY-M OCCURS 5 TIMES
003800                      PIC X(20).
003900     05  OFFICERS-M                 PIC 9(4).
004000     05  NCOS-M                     PIC 9(4).
004100     05  PROF-SOLDIERS-M            PIC 9(4).
004200     05  REG-SOLDIERS-M             PIC 9(4).
004300     05  PUBLIC-ORDER-IDX-M         PIC 9V99.
004400     05  CRITICALITY-M              PIC 9.
004500     05  UAV-ASSET-COUNT-M          PIC 9.
004600     05  UAV-ASSET-DTL-M OCCURS 3 TIMES.
004700         10  UAV-ID-M               PIC X(12).
004800         10  UAV-TYPE-M             PIC X(12).
004900             88  UAV-IS-ATTACK      VALUE "ATTACK".
005000             88  UAV-IS-INTEL       VALUE "INTEL".
005100             88  UAV-IS-SPECIALIZED VALUE "SPECIALIZED".
005200         10  UAV-BATTERY-PCT-M      PIC 9(3)V9.
005300         10  UAV-OPER-RADIUS-KM-M   PIC 9(4)V9.
005400     05  FILLER                     PIC X(18).
