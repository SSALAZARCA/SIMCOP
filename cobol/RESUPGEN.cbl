000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RESUPGEN.
000400 AUTHOR. M ORTIZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/22/94.
000700 DATE-COMPILED. 08/22/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*  CHANGE LOG                                                    *
001200*  082294 MO  ORIGINAL - RESUPPLY REQUEST GENERATOR              *MO082294
001300*  091897 JS  SHARES THE NEAREST-SUPPORT SEARCH LOGIC WITH       *JS091897
001400*             LOGPRED - KEPT SEPARATE HERE, TARGET UNIT COMES    *JS091897
001500*             FROM THE CONTROL CARD RATHER THAN A SUPPLY SCAN    *JS091897
001600*  091898 JS  Y2K REVIEW - TIMESTAMP USES ACCEPT FROM DATE/TIME, *JS091898
001700*             CENTURY WINDOWED ON WS-DATE-CC, CERTIFIED COMPLIANT*JS091898
001800*  042601 TW  NO-OP WHEN TARGET UNIT NOT ON FILE PER SIOCH SPEC  *TW042601
001900******************************************************************
002000
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SOURCE-COMPUTER. IBM-390.
002400 OBJECT-COMPUTER. IBM-390.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT SYSOUT
003100     ASSIGN TO UT-S-SYSOUT
003200       ORGANIZATION IS SEQUENTIAL.
003300
003400     SELECT CTLCARD-FILE
003500     ASSIGN TO UT-S-CTLCARD
003600       ACCESS MODE IS SEQUENTIAL
003700       FILE STATUS IS IFCODE.
003800
003900     SELECT UNITS-FILE
004000     ASSIGN TO UT-S-UNITS
004100       ACCESS MODE IS SEQUENTIAL
004200       FILE STATUS IS UFCODE.
004300
004400     SELECT LOGREQ-FILE
004500     ASSIGN TO UT-S-LOGREQ
004600       ACCESS MODE IS SEQUENTIAL
004700       FILE STATUS IS RFCODE.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  SYSOUT
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 100 CHARACTERS
005500     BLOCK CONTAINS 0 RECORDS
005600     DATA RECORD IS SYSOUT-REC.
005700 01  SYSOUT-REC                  PIC X(100).
005800
005900****** CONTROL CARD NAMES THE UNIT REQUESTING RESUPPLY.
006000 FD  CTLCARD-FILE
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 12 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS CTLCARD-REC.
006600 01  CTLCARD-REC                 PIC X(12).
006700
006800 FD  UNITS-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 340 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS UNIT-MASTER-REC.
007400 COPY UNITMSTR.
007500
007600 FD  LOGREQ-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 168 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS LOG-REQ-REC.
008200 COPY LOGREQR.
008300
008400 WORKING-STORAGE SECTION.
008500 77  ZERO-VAL                    PIC 9 COMP VALUE 0.
008600 77  ONE-VAL                     PIC 9 COMP VALUE 1.
008700
008800 01  FILE-STATUS-CODES.
008900     05  IFCODE                  PIC X(2).
009000         88  CODE-READ           VALUE SPACES.
009100     05  UFCODE                  PIC X(2).
009200         88  UNITS-READ          VALUE SPACES.
009300         88  NO-MORE-UNITS       VALUE "10".
009400     05  RFCODE                  PIC X(2).
009500         88  CODE-WRITE          VALUE SPACES.
009600 01  FILE-STATUS-CODES-ALT REDEFINES FILE-STATUS-CODES.
009700     05  FS-CODES-COMBINED       PIC X(6).
009800
009900 COPY UNITTAB.
010000
010100 01  UNIT-COUNT                  PIC S9(4) COMP VALUE ZERO.
010200
010300 01  WS-TARGET-WORK.
010400     05  WS-TARGET-KEY           PIC X(12).
010500     05  WS-TARGET-FOUND-SW      PIC X VALUE "N".
010600         88  WS-TARGET-FOUND     VALUE "Y".
010700     05  WS-TARGET-IDX           PIC S9(4) COMP.
010800
010900 01  WS-TARGET-WORK-ALT REDEFINES WS-TARGET-WORK.
011000     05  FILLER                  PIC X(15).
011100     05  FILLER                  PIC X(4).
011200
011300 01  GEODIST-CALL-PARMS.
011400     05  GC-LAT1                 PIC S9(3)V9(6).
011500     05  GC-LON1                 PIC S9(3)V9(6).
011600     05  GC-LAT2                 PIC S9(3)V9(6).
011700     05  GC-LON2                 PIC S9(3)V9(6).
011800     05  GC-UNIT-SW              PIC X VALUE "K".
011900     05  GC-DIST-OUT             PIC S9(7)V9(3).
012000
012100 01  GEODIST-CALL-PARMS-ALT REDEFINES GEODIST-CALL-PARMS.
012200     05  FILLER                  PIC X(25).
012300     05  GC-DIST-OUT-ALT         PIC S9(7)V9(3).
012400
012500 01  WS-SUPPORT-WORK.
012600     05  WS-SUPPORT-FOUND-SW     PIC X.
012700         88  WS-SUPPORT-FOUND    VALUE "Y".
012800     05  WS-SUPPORT-IDX          PIC S9(4) COMP.
012900     05  WS-SUPPORT-DIST         PIC S9(7)V9(3).
013000     05  WS-ROUND-KM             PIC 9(5).
013100     05  FILLER              PIC X(1) VALUE SPACE.
013200
013300 01  WS-TIMESTAMP-WORK.
013400     05  WS-DATE-CC              PIC 9(2) VALUE 20.
013500     05  WS-DATE-6                PIC 9(6).
013600     05  WS-TIME-8                PIC 9(8).
013700     05  WS-EPOCH-STAND-IN        PIC 9(15).
013800     05  FILLER              PIC X(1) VALUE SPACE.
013900
014000 01  WS-REQ-SEQ                  PIC 9(4) COMP VALUE ZERO.
014100
014200 COPY ABENDREC.
014300
014400 PROCEDURE DIVISION.
014500 000-MAINLINE.
014600     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
014700     IF WS-TARGET-FOUND
014800         PERFORM 100-LOAD-UNIT-TABLE THRU 100-EXIT
014900             UNTIL NO-MORE-UNITS
015000         PERFORM 200-LOCATE-TARGET THRU 200-EXIT
015100             VARYING UNIT-IDX FROM 1 BY 1
015200             UNTIL UNIT-IDX > UNIT-COUNT OR WS-TARGET-FOUND
015300         IF WS-TARGET-IDX > 0
015400             PERFORM 300-BUILD-REQUEST THRU 300-EXIT.
015500     PERFORM 900-CLEANUP THRU 900-EXIT.
015600     MOVE ZERO TO RETURN-CODE.
015700     GOBACK.
015800
015900 010-HOUSEKEEPING.
016000     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
016100     DISPLAY "******** BEGIN JOB RESUPGEN ********".
016200     OPEN INPUT CTLCARD-FILE, UNITS-FILE.
016300     OPEN OUTPUT SYSOUT, LOGREQ-FILE.
016400     MOVE "N" TO WS-TARGET-FOUND-SW.
016500     MOVE ZERO TO WS-TARGET-IDX.
016600     READ CTLCARD-FILE
016700         AT END
016800         MOVE "** NO CONTROL CARD SUPPLIED" TO ABEND-REASON
016900         GO TO 1000-ABEND-RTN
017000     END-READ.
017100     MOVE CTLCARD-REC TO WS-TARGET-KEY.
017200     MOVE "Y" TO WS-TARGET-FOUND-SW.
017300 010-EXIT.
017400     EXIT.
017500
017600 100-LOAD-UNIT-TABLE.
017700     MOVE "100-LOAD-UNIT-TABLE" TO PARA-NAME.
017800     READ UNITS-FILE INTO UNIT-MASTER-REC
017900         AT END
018000         MOVE "10" TO UFCODE
018100         GO TO 100-EXIT
018200     END-READ.
018300     ADD 1 TO UNIT-COUNT.
018400     SET UNIT-IDX TO UNIT-COUNT.
018500     MOVE UNIT-ID-M     TO UNIT-ID-T(UNIT-IDX).
018600     MOVE UNIT-NAME-M   TO UNIT-NAME-T(UNIT-IDX).
018700     MOVE UNIT-TYPE-M   TO UNIT-TYPE-T(UNIT-IDX).
018800     MOVE UNIT-LAT-M    TO UNIT-LAT-T(UNIT-IDX).
018900     MOVE UNIT-LON-M    TO UNIT-LON-T(UNIT-IDX).
019000 100-EXIT.
019100     EXIT.
019200
019300 200-LOCATE-TARGET.
019400     MOVE "200-LOCATE-TARGET" TO PARA-NAME.
019500     MOVE "N" TO WS-TARGET-FOUND-SW.
019600     IF UNIT-ID-T(UNIT-IDX) = WS-TARGET-KEY
019700         SET WS-TARGET-IDX TO UNIT-IDX
019800         MOVE "Y" TO WS-TARGET-FOUND-SW.
019900 200-EXIT.
020000     EXIT.
020100
020200 300-BUILD-REQUEST.
020300     MOVE "300-BUILD-REQUEST" TO PARA-NAME.
020400     MOVE "N" TO WS-SUPPORT-FOUND-SW.
020500     MOVE 999999.999 TO WS-SUPPORT-DIST.
020600     PERFORM 310-CHECK-SUPPORT-UNIT THRU 310-EXIT
020700         VARYING UNIT-IDX2 FROM 1 BY 1
020800         UNTIL UNIT-IDX2 > UNIT-COUNT.
020900
021000     ADD 1 TO WS-REQ-SEQ.
021100     ACCEPT WS-DATE-6 FROM DATE.
021200     ACCEPT WS-TIME-8 FROM TIME.
021300     COMPUTE WS-EPOCH-STAND-IN =
021400         (WS-DATE-CC * 1000000000000) +
021500         (WS-DATE-6  * 1000000) +
021600         (WS-TIME-8  / 100).
021700
021800     STRING "REQ" DELIMITED BY SIZE
021900            WS-TARGET-KEY DELIMITED BY SPACE
022000       INTO REQ-ID-LR.
022100     MOVE WS-TARGET-KEY TO ORIG-UNIT-ID-LR.
022200     MOVE UNIT-NAME-T(WS-TARGET-IDX) TO ORIG-UNIT-NAME-LR.
022300
022400     IF WS-SUPPORT-FOUND
022500         COMPUTE WS-ROUND-KM ROUNDED = WS-SUPPORT-DIST
022600         STRING "Apoyo mas cercano: " DELIMITED BY SIZE
022700                UNIT-NAME-T(WS-SUPPORT-IDX) DELIMITED BY SPACE
022800                " (" DELIMITED BY SIZE
022900                WS-ROUND-KM DELIMITED BY SIZE
023000                " km)." DELIMITED BY SIZE
023100           INTO DETAILS-LR
023200     ELSE
023300         MOVE "Programar reabastecimiento urgente."
023400             TO DETAILS-LR.
023500
023600     MOVE WS-EPOCH-STAND-IN TO REQUEST-TS-LR.
023700     MOVE "PENDING" TO REQ-STATUS-LR.
023800     WRITE LOG-REQ-REC.
023900 300-EXIT.
024000     EXIT.
024100
024200 310-CHECK-SUPPORT-UNIT.
024300     MOVE "310-CHECK-SUPPORT-UNIT" TO PARA-NAME.
024400     IF UNIT-IDX2 = WS-TARGET-IDX
024500         GO TO 310-EXIT.
024600     IF NOT UT-BATTALION(UNIT-IDX2) AND NOT UT-BRIGADE(UNIT-IDX2)
024700         GO TO 310-EXIT.
024800     MOVE UNIT-LAT-T(WS-TARGET-IDX) TO GC-LAT1.
024900     MOVE UNIT-LON-T(WS-TARGET-IDX) TO GC-LON1.
025000     MOVE UNIT-LAT-T(UNIT-IDX2)     TO GC-LAT2.
025100     MOVE UNIT-LON-T(UNIT-IDX2)     TO GC-LON2.
025200     CALL "GEODIST" USING GEODIST-CALL-PARMS.
025300     IF GC-DIST-OUT < WS-SUPPORT-DIST
025400         MOVE GC-DIST-OUT TO WS-SUPPORT-DIST
025500         MOVE UNIT-IDX2 TO WS-SUPPORT-IDX
025600         MOVE "Y" TO WS-SUPPORT-FOUND-SW.
025700 310-EXIT.
025800     EXIT.
025900
026000 900-CLEANUP.
026100     MOVE "900-CLEANUP" TO PARA-NAME.
026200     CLOSE CTLCARD-FILE, UNITS-FILE, SYSOUT, LOGREQ-FILE.
026300     DISPLAY "******** NORMAL END OF JOB RESUPGEN ********".
026400 900-EXIT.
026500     EXIT.
026600
026700 1000-ABEND-RTN.
026800     WRITE SYSOUT-REC FROM ABEND-REC.
026900     CLOSE CTLCARD-FILE, UNITS-FILE, SYSOUT, LOGREQ-FILE.
027000     DISPLAY "*** ABNORMAL END OF JOB-RESUPGEN ***" UPON CONSOLE.
027100     DIVIDE ZERO-VAL INTO ONE-VAL.

