000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  INTRXTRC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/08/96.
000700 DATE-COMPILED. 02/08/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*  CHANGE LOG                                                    *
001200*  020896 JS  ORIGINAL - COALITION INTEROPERABILITY EXTRACT,     *JS020896
001300*             ONE PASS OVER UNITS THEN ONE PASS OVER SOLDIERS    *JS020896
001400*  091897 RK  PUBLIC-ORDER-IDX AND CRITICALITY NOW DEFAULT       *RK091897
001500*             INSTEAD OF EXTRACTING BLANK ON ABSENT SIOCH DATA   *RK091897
001600*  091898 JS  Y2K REVIEW - NO DATE ARITHMETIC IN THIS PROGRAM,   *JS091898
001700*             CERTIFIED YEAR-2000 COMPLIANT                      *JS091898
001800*  061202 MO  LOCATION-UNKNOWN MARKER ADDED FOR THE RARE UNIT    *MO061202
001900*             RECORD THAT REACHES US WITH A BLANK LAT/LON PAIR   *MO061202
002000*  042010 TW  BATCH COUNT DISPLAY REWORDED TO MATCH COALITION    *TW042010
002100*             LIAISON'S SPANISH-LANGUAGE STATUS BOARD            *TW042010
002200******************************************************************
002300
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT SYSOUT
003400     ASSIGN TO UT-S-SYSOUT
003500       ORGANIZATION IS SEQUENTIAL.
003600
003700     SELECT UNITS-FILE
003800     ASSIGN TO UT-S-UNITS
003900       ACCESS MODE IS SEQUENTIAL
004000       FILE STATUS IS UFCODE.
004100
004200     SELECT SOLDIERS-FILE
004300     ASSIGN TO UT-S-SOLDIER
004400       ACCESS MODE IS SEQUENTIAL
004500       FILE STATUS IS SFCODE.
004600
004700     SELECT INTEROP-FILE
004800     ASSIGN TO UT-S-INTEROP
004900       ACCESS MODE IS SEQUENTIAL
005000       FILE STATUS IS OFCODE.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  SYSOUT
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 100 CHARACTERS
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS SYSOUT-REC.
006000 01  SYSOUT-REC                  PIC X(100).
006100
006200 FD  UNITS-FILE
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 340 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS UNIT-MASTER-REC.
006800 COPY UNITMSTR.
006900 01  UNIT-MASTER-REC-ALT REDEFINES UNIT-MASTER-REC
007000                        PIC X(340).
007100
007200 FD  SOLDIERS-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 70 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SOLDIER-REC.
007800 COPY SOLDREC.
007900 01  SOLDIER-REC-ALT REDEFINES SOLDIER-REC
008000                        PIC X(70).
008100
008200 FD  INTEROP-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 91 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS INTEROP-REC.
008800 COPY INTEROP.
008900 01  INTEROP-REC-ALT REDEFINES INTEROP-REC
009000                        PIC X(91).
009100
009200 WORKING-STORAGE SECTION.
009300 77  ZERO-VAL                    PIC 9 COMP VALUE 0.
009400 77  ONE-VAL                     PIC 9 COMP VALUE 1.
009500
009600 01  FILE-STATUS-CODES.
009700     05  UFCODE                  PIC X(2).
009800         88  NO-MORE-UNITS       VALUE "10".
009900     05  SFCODE                  PIC X(2).
010000         88  NO-MORE-SOLDIERS    VALUE "10".
010100     05  OFCODE                  PIC X(2).
010200         88  CODE-WRITE          VALUE SPACES.
010300     05  FILLER              PIC X(1) VALUE SPACE.
010400
010500 01  WS-COUNTERS.
010600     05  WS-UNIT-COUNT           PIC S9(6) COMP VALUE ZERO.
010700     05  WS-SOLDIER-COUNT        PIC S9(6) COMP VALUE ZERO.
010800     05  FILLER                  PIC X(4) VALUE SPACES.
010900
011000 01  WS-COUNT-REC.
011100     05  FILLER                  PIC X(20) VALUE
011200         "UNIDADES EXTRAIDAS: ".
011300     05  CNT-UNITS-D             PIC ZZZZZ9.
011400     05  FILLER                  PIC X(74) VALUE SPACES.
011500
011600 01  WS-COUNT-REC2.
011700     05  FILLER                  PIC X(21) VALUE
011800         "EFECTIVOS EXTRAIDOS: ".
011900     05  CNT-SOLD-D              PIC ZZZZZ9.
012000     05  FILLER                  PIC X(73) VALUE SPACES.
012100
012200 COPY ABENDREC.
012300
012400 PROCEDURE DIVISION.
012500 000-MAINLINE.
012600     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
012700     PERFORM 100-EXTRACT-UNIT THRU 100-EXIT
012800         UNTIL NO-MORE-UNITS.
012900     PERFORM 200-EXTRACT-SOLDIER THRU 200-EXIT
013000         UNTIL NO-MORE-SOLDIERS.
013100     PERFORM 900-CLEANUP THRU 900-EXIT.
013200     MOVE ZERO TO RETURN-CODE.
013300     GOBACK.
013400
013500 010-HOUSEKEEPING.
013600     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
013700     DISPLAY "******** BEGIN JOB INTRXTRC ********".
013800     OPEN INPUT UNITS-FILE, SOLDIERS-FILE.
013900     OPEN OUTPUT INTEROP-FILE, SYSOUT.
014000     READ UNITS-FILE
014100         AT END
014200         MOVE "10" TO UFCODE
014300     END-READ.
014400     READ SOLDIERS-FILE
014500         AT END
014600         MOVE "10" TO SFCODE
014700     END-READ.
014800 010-EXIT.
014900     EXIT.
015000
015100 100-EXTRACT-UNIT.
015200     MOVE "100-EXTRACT-UNIT" TO PARA-NAME.
015300     MOVE "U" TO IX-REC-TYPE.
015400     MOVE UNIT-NAME-M   TO IX-UNIT-NAME-U.
015500     MOVE UNIT-TYPE-M   TO IX-UNIT-TYPE-U.
015600     MOVE UNIT-STATUS-M TO IX-UNIT-STATUS-U.
015700     MOVE SPACES        TO IX-LOC-STATUS-U.
015800     IF UNIT-LAT-M NUMERIC AND UNIT-LON-M NUMERIC
015900         MOVE UNIT-LAT-M TO IX-UNIT-LAT-U
016000         MOVE UNIT-LON-M TO IX-UNIT-LON-U
016100     ELSE
016200         MOVE ZERO TO IX-UNIT-LAT-U
016300         MOVE ZERO TO IX-UNIT-LON-U
016400         MOVE "Desconocida   " TO IX-LOC-STATUS-U.
016500     IF PUBLIC-ORDER-IDX-M NUMERIC
016600         MOVE PUBLIC-ORDER-IDX-M TO IX-PUBLIC-ORDER-U
016700     ELSE
016800         MOVE .50 TO IX-PUBLIC-ORDER-U.
016900     IF CRITICALITY-M NUMERIC
017000         MOVE CRITICALITY-M TO IX-CRITICALITY-U
017100     ELSE
017200         MOVE 1 TO IX-CRITICALITY-U.
017300     WRITE INTEROP-REC.
017400     ADD 1 TO WS-UNIT-COUNT.
017500     READ UNITS-FILE
017600         AT END
017700         MOVE "10" TO UFCODE
017800     END-READ.
017900 100-EXIT.
018000     EXIT.
018100
018200 200-EXTRACT-SOLDIER.
018300     MOVE "200-EXTRACT-SOLDIER" TO PARA-NAME.
018400     MOVE "P" TO IX-REC-TYPE.
018500     MOVE FULL-NAME-S      TO IX-FULL-NAME-P.
018600     MOVE RANK-CODE-S      TO IX-RANK-CODE-P.
018700     MOVE SOLDIER-UNIT-ID-S TO IX-UNIT-ID-P.
018800     MOVE SPACES           TO IX-STATUS-P.
018900     WRITE INTEROP-REC.
019000     ADD 1 TO WS-SOLDIER-COUNT.
019100     READ SOLDIERS-FILE
019200         AT END
019300         MOVE "10" TO SFCODE
019400     END-READ.
019500 200-EXIT.
019600     EXIT.
019700
019800 900-CLEANUP.
019900     MOVE "900-CLEANUP" TO PARA-NAME.
020000     MOVE WS-UNIT-COUNT TO CNT-UNITS-D.
020100     WRITE SYSOUT-REC FROM WS-COUNT-REC.
020200     MOVE WS-SOLDIER-COUNT TO CNT-SOLD-D.
020300     WRITE SYSOUT-REC FROM WS-COUNT-REC2.
020400     DISPLAY WS-UNIT-COUNT " unidades".
020500     DISPLAY WS-SOLDIER-COUNT " efectivos".
020600     CLOSE UNITS-FILE, SOLDIERS-FILE, INTEROP-FILE, SYSOUT.
020700     DISPLAY "******** NORMAL END OF JOB INTRXTRC ********".
020800 900-EXIT.
020900     EXIT.
021000
021100 1000-ABEND-RTN.
021200     WRITE SYSOUT-REC FROM ABEND-REC.
021300     CLOSE UNITS-FILE, SOLDIERS-FILE, INTEROP-FILE, SYSOUT.
021400     DISPLAY "*** ABNORMAL END OF JOB-INTRXTRC ***" UPON CONSOLE.
021500     DIVIDE ZERO-VAL INTO ONE-VAL.

