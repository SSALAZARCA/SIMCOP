000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VISFILT.
000400 AUTHOR. T WALLACE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/04/95.
000700 DATE-COMPILED. 10/04/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*  CHANGE LOG                                                    *
001200*  100495 TW  ORIGINAL - COMMAND-TREE VISIBILITY FILTER, BUILT  * TW100495
001300*             OFF THE SHOP'S STANDARD SYSOUT ROSTER-LISTING      *TW100495
001400*  031896 TW  ADMINISTRATOR AND ARMY-COMMANDER ROLES NOW SEE     *TW031896
001500*             THE WHOLE FORCE PICTURE PER G-3 REQUEST            *TW031896
001600*  091898 JS  Y2K REVIEW - NO DATE FIELDS ON THIS PROGRAM,       *JS091898
001700*             CERTIFIED YEAR-2000 COMPLIANT                      *JS091898
001800*  052300 MO  DEPTH-FIRST WALK REWRITTEN WITH AN EXPLICIT        *MO052300
001900*             SUBSCRIPT STACK - THE OLD RECURSIVE-LOOKING CODE   *MO052300
002000*             WAS ACTUALLY BLOWING THE PERFORM NESTING LIMIT     *MO052300
002100*             ON A DEEP DIVISION TREE                            *MO052300
002200*  110805 TW  CHILDREN NOW LIST IN ORIGINAL FILE ORDER, NOT      *TW110805
002300*             REVERSED - WAS CONFUSING G-3 READERS               *TW110805
002400******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT SYSOUT
003600     ASSIGN TO UT-S-SYSOUT
003700       ORGANIZATION IS SEQUENTIAL.
003800
003900     SELECT CTLCARD-FILE
004000     ASSIGN TO UT-S-CTLCARD
004100       ACCESS MODE IS SEQUENTIAL
004200       FILE STATUS IS IFCODE.
004300
004400     SELECT UNITS-FILE
004500     ASSIGN TO UT-S-UNITS
004600       ACCESS MODE IS SEQUENTIAL
004700       FILE STATUS IS UFCODE.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  SYSOUT
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 100 CHARACTERS
005500     BLOCK CONTAINS 0 RECORDS
005600     DATA RECORD IS SYSOUT-REC.
005700 01  SYSOUT-REC                  PIC X(100).
005800
005900****** CONTROL CARD NAMES THE VIEWER'S ROLE AND ASSIGNED UNIT.
006000 FD  CTLCARD-FILE
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 32 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS CTLCARD-REC.
006600 01  CTLCARD-REC.
006700     05  CC-VIEWER-ROLE          PIC X(20).
006800     05  CC-ASSIGNED-UNIT        PIC X(12).
006900 01  CTLCARD-REC-ALT REDEFINES CTLCARD-REC
007000                        PIC X(32).
007100
007200 FD  UNITS-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 340 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS UNIT-MASTER-REC.
007800 COPY UNITMSTR.
007900
008000 WORKING-STORAGE SECTION.
008100 77  ZERO-VAL                    PIC 9 COMP VALUE 0.
008200 77  ONE-VAL                     PIC 9 COMP VALUE 1.
008300
008400 01  FILE-STATUS-CODES.
008500     05  IFCODE                  PIC X(2).
008600         88  CODE-READ           VALUE SPACES.
008700     05  UFCODE                  PIC X(2).
008800         88  NO-MORE-UNITS       VALUE "10".
008900     05  OFCODE                  PIC X(2).
009000         88  CODE-WRITE          VALUE SPACES.
009100 01  FILE-STATUS-CODES-ALT REDEFINES FILE-STATUS-CODES.
009200     05  FS-CODES-COMBINED       PIC X(6).
009300
009400 01  WS-ROLE-WORK.
009500     05  WS-ROLE-UP              PIC X(20).
009600         88  WS-IS-ADMIN         VALUE "ADMINISTRATOR       ".
009700         88  WS-IS-ARMY-CMDR     VALUE "COMANDANTE-EJERCITO ".
009800     05  FILLER              PIC X(1) VALUE SPACE.
009900
010000 COPY UNITTAB.
010100 01  UNIT-COUNT                  PIC S9(4) COMP VALUE ZERO.
010200
010300 01  WS-ROOT-WORK.
010400     05  WS-ROOT-FOUND-SW        PIC X.
010500         88  WS-ROOT-FOUND       VALUE "Y".
010600     05  WS-ROOT-IDX             PIC S9(4) COMP.
010700     05  FILLER              PIC X(1) VALUE SPACE.
010800
010900 01  WS-STACK-WORK.
011000     05  WS-STACK-TOP            PIC S9(4) COMP VALUE ZERO.
011100     05  WS-STACK-ENTRY OCCURS 800 TIMES
011200                        INDEXED BY WS-STACK-IDX
011300                        PIC S9(4) COMP.
011400
011500 01  WS-VISIBLE-COUNT            PIC S9(5) COMP VALUE ZERO.
011600
011700 01  WS-DETAIL-REC.
011800     05  DTL-UNIT-ID             PIC X(12).
011900     05  FILLER                  PIC X(3) VALUE SPACES.
012000     05  DTL-UNIT-NAME           PIC X(30).
012100     05  FILLER                  PIC X(3) VALUE SPACES.
012200     05  DTL-UNIT-TYPE           PIC X(12).
012300     05  FILLER                  PIC X(3) VALUE SPACES.
012400     05  DTL-UNIT-STATUS         PIC X(12).
012500     05  FILLER                  PIC X(25) VALUE SPACES.
012600 01  WS-DETAIL-REC-ALT REDEFINES WS-DETAIL-REC.
012700     05  DTL-COMBINED            PIC X(100).
012800
012900 01  WS-COUNT-REC.
013000     05  FILLER                  PIC X(19) VALUE
013100         "UNITS VISIBLES:    ".
013200     05  CNT-UNITS               PIC ZZZZ9.
013300     05  FILLER                  PIC X(76) VALUE SPACES.
013400
013500 COPY ABENDREC.
013600
013700 PROCEDURE DIVISION.
013800 000-MAINLINE.
013900     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
014000     PERFORM 100-LOAD-UNIT-TABLE THRU 100-EXIT
014100         UNTIL NO-MORE-UNITS.
014200     EVALUATE TRUE
014300         WHEN WS-IS-ADMIN OR WS-IS-ARMY-CMDR
014400             PERFORM 200-LIST-ALL THRU 200-EXIT
014500         WHEN CC-ASSIGNED-UNIT = SPACES
014600             CONTINUE
014700         WHEN OTHER
014800             PERFORM 300-LIST-SUBTREE THRU 300-EXIT
014900     END-EVALUATE.
015000     PERFORM 900-CLEANUP THRU 900-EXIT.
015100     MOVE ZERO TO RETURN-CODE.
015200     GOBACK.
015300
015400 010-HOUSEKEEPING.
015500     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
015600     DISPLAY "******** BEGIN JOB VISFILT ********".
015700     OPEN INPUT CTLCARD-FILE, UNITS-FILE.
015800     OPEN OUTPUT SYSOUT.
015900     READ CTLCARD-FILE
016000         AT END
016100         MOVE "** NO CONTROL CARD SUPPLIED" TO ABEND-REASON
016200         GO TO 1000-ABEND-RTN
016300     END-READ.
016400     MOVE CC-VIEWER-ROLE TO WS-ROLE-UP.
016500     INSPECT WS-ROLE-UP
016600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
016700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016800     READ UNITS-FILE INTO UNIT-MASTER-REC
016900         AT END
017000         MOVE "10" TO UFCODE
017100     END-READ.
017200 010-EXIT.
017300     EXIT.
017400
017500 100-LOAD-UNIT-TABLE.
017600     MOVE "100-LOAD-UNIT-TABLE" TO PARA-NAME.
017700     ADD 1 TO UNIT-COUNT.
017800     SET UNIT-IDX TO UNIT-COUNT.
017900     MOVE UNIT-ID-M     TO UNIT-ID-T(UNIT-IDX).
018000     MOVE UNIT-NAME-M   TO UNIT-NAME-T(UNIT-IDX).
018100     MOVE UNIT-TYPE-M   TO UNIT-TYPE-T(UNIT-IDX).
018200     MOVE UNIT-STATUS-M TO UNIT-STATUS-T(UNIT-IDX).
018300     MOVE PARENT-ID-M   TO PARENT-ID-T(UNIT-IDX).
018400     READ UNITS-FILE INTO UNIT-MASTER-REC
018500         AT END
018600         MOVE "10" TO UFCODE
018700     END-READ.
018800 100-EXIT.
018900     EXIT.
019000
019100 200-LIST-ALL.
019200     MOVE "200-LIST-ALL" TO PARA-NAME.
019300     PERFORM 210-WRITE-ONE THRU 210-EXIT
019400         VARYING UNIT-IDX FROM 1 BY 1
019500         UNTIL UNIT-IDX > UNIT-COUNT.
019600 200-EXIT.
019700     EXIT.
019800
019900 210-WRITE-ONE.
020000     MOVE "210-WRITE-ONE" TO PARA-NAME.
020100     MOVE UNIT-ID-T(UNIT-IDX)     TO DTL-UNIT-ID.
020200     MOVE UNIT-NAME-T(UNIT-IDX)   TO DTL-UNIT-NAME.
020300     MOVE UNIT-TYPE-T(UNIT-IDX)   TO DTL-UNIT-TYPE.
020400     MOVE UNIT-STATUS-T(UNIT-IDX) TO DTL-UNIT-STATUS.
020500     WRITE SYSOUT-REC FROM WS-DETAIL-REC.
020600     ADD 1 TO WS-VISIBLE-COUNT.
020700 210-EXIT.
020800     EXIT.
020900
021000 300-LIST-SUBTREE.
021100     MOVE "300-LIST-SUBTREE" TO PARA-NAME.
021200     MOVE "N" TO WS-ROOT-FOUND-SW.
021300     PERFORM 310-FIND-ROOT THRU 310-EXIT
021400         VARYING UNIT-IDX FROM 1 BY 1
021500         UNTIL UNIT-IDX > UNIT-COUNT OR WS-ROOT-FOUND.
021600     IF NOT WS-ROOT-FOUND
021700         GO TO 300-EXIT.
021800     PERFORM 320-PUSH-STACK THRU 320-EXIT.
021900     PERFORM 330-POP-AND-VISIT THRU 330-EXIT
022000         UNTIL WS-STACK-TOP = 0.
022100 300-EXIT.
022200     EXIT.
022300
022400 310-FIND-ROOT.
022500     MOVE "310-FIND-ROOT" TO PARA-NAME.
022600     IF UNIT-ID-T(UNIT-IDX) = CC-ASSIGNED-UNIT
022700         MOVE "Y" TO WS-ROOT-FOUND-SW
022800         MOVE UNIT-IDX TO WS-ROOT-IDX.
022900 310-EXIT.
023000     EXIT.
023100
023200 320-PUSH-STACK.
023300     MOVE "320-PUSH-STACK" TO PARA-NAME.
023400     ADD 1 TO WS-STACK-TOP.
023500     SET WS-STACK-IDX TO WS-STACK-TOP.
023600     MOVE WS-ROOT-IDX TO WS-STACK-ENTRY(WS-STACK-IDX).
023700 320-EXIT.
023800     EXIT.
023900
024000 330-POP-AND-VISIT.
024100     MOVE "330-POP-AND-VISIT" TO PARA-NAME.
024200     SET WS-STACK-IDX TO WS-STACK-TOP.
024300     SET UNIT-IDX TO WS-STACK-ENTRY(WS-STACK-IDX).
024400     SUBTRACT 1 FROM WS-STACK-TOP.
024500     PERFORM 210-WRITE-ONE THRU 210-EXIT.
024600     PERFORM 340-PUSH-CHILDREN THRU 340-EXIT
024700         VARYING UNIT-IDX2 FROM UNIT-COUNT BY -1
024800         UNTIL UNIT-IDX2 < 1.
024900 330-EXIT.
025000     EXIT.
025100
025200 340-PUSH-CHILDREN.
025300     MOVE "340-PUSH-CHILDREN" TO PARA-NAME.
025400     IF PARENT-ID-T(UNIT-IDX2) = UNIT-ID-T(UNIT-IDX)
025500         ADD 1 TO WS-STACK-TOP
025600         SET WS-STACK-IDX TO WS-STACK-TOP
025700         SET WS-STACK-ENTRY(WS-STACK-IDX) TO UNIT-IDX2.
025800 340-EXIT.
025900     EXIT.
026000
026100 900-CLEANUP.
026200     MOVE "900-CLEANUP" TO PARA-NAME.
026300     MOVE WS-VISIBLE-COUNT TO CNT-UNITS.
026400     WRITE SYSOUT-REC FROM WS-COUNT-REC.
026500     CLOSE CTLCARD-FILE, UNITS-FILE, SYSOUT.
026600     DISPLAY "******** NORMAL END OF JOB VISFILT ********".
026700 900-EXIT.
026800     EXIT.
026900
027000 1000-ABEND-RTN.
027100     WRITE SYSOUT-REC FROM ABEND-REC.
027200     CLOSE CTLCARD-FILE, UNITS-FILE, SYSOUT.
027300     DISPLAY "*** ABNORMAL END OF JOB-VISFILT ***" UPON CONSOLE.
027400     DIVIDE ZERO-VAL INTO ONE-VAL.

