000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LOGPRED.
000400 AUTHOR. M ORTIZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/07/94.
000700 DATE-COMPILED. 07/07/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*  CHANGE LOG                                                    *
001200*  070794 MO  ORIGINAL - LOGISTICS PREDICTOR                     *MO070794
001300*  021895 MO  ADDED CRITICO/BAJO SPLIT AT 2.0 DAYS PER G-4 MEMO  *MO021895
001400*  091897 JS  SUPPORT UNIT SEARCH NOW EXCLUDES THE UNIT ITSELF   *JS091897
001500*             - WAS RECOMMENDING SELF-RESUPPLY ON BATTALIONS     *JS091897
001600*  091898 JS  Y2K REVIEW - NO DATE FIELDS, CERTIFIED COMPLIANT   *JS091898
001700*  042601 TW  SORT ASCENDING ON DAYS REMAINING PER SIOCH REQUEST *TW042601
001800*  110603 RK  ROUND SUPPORT DISTANCE TO NEAREST WHOLE KM         *RK110603
001900******************************************************************
002000
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SOURCE-COMPUTER. IBM-390.
002400 OBJECT-COMPUTER. IBM-390.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT SYSOUT
003100     ASSIGN TO UT-S-SYSOUT
003200       ORGANIZATION IS SEQUENTIAL.
003300
003400     SELECT UNITS-FILE
003500     ASSIGN TO UT-S-UNITS
003600       ACCESS MODE IS SEQUENTIAL
003700       FILE STATUS IS UFCODE.
003800
003900     SELECT LOGPRED-FILE
004000     ASSIGN TO UT-S-LOGPRED
004100       ACCESS MODE IS SEQUENTIAL
004200       FILE STATUS IS RFCODE.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  SYSOUT
004700     RECORDING MODE IS F
004800     LABEL RECORDS ARE STANDARD
004900     RECORD CONTAINS 100 CHARACTERS
005000     BLOCK CONTAINS 0 RECORDS
005100     DATA RECORD IS SYSOUT-REC.
005200 01  SYSOUT-REC                  PIC X(100).
005300
005400 FD  UNITS-FILE
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 340 CHARACTERS
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS UNIT-MASTER-REC.
006000 COPY UNITMSTR.
006100
006200 FD  LOGPRED-FILE
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 142 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS LOG-PRED-REC.
006800 COPY LGPDREC.
006900
007000 WORKING-STORAGE SECTION.
007100 77  ZERO-VAL                    PIC 9 COMP VALUE 0.
007200 77  ONE-VAL                     PIC 9 COMP VALUE 1.
007300
007400 01  FILE-STATUS-CODES.
007500     05  UFCODE                  PIC X(2).
007600         88  UNITS-READ          VALUE SPACES.
007700         88  NO-MORE-UNITS       VALUE "10".
007800     05  RFCODE                  PIC X(2).
007900         88  CODE-WRITE          VALUE SPACES.
008000 01  FILE-STATUS-CODES-ALT REDEFINES FILE-STATUS-CODES.
008100     05  FS-CODES-COMBINED       PIC X(4).
008200
008300 COPY UNITTAB.
008400
008500 01  UNIT-COUNT                  PIC S9(4) COMP VALUE ZERO.
008600
008700 01  GEODIST-CALL-PARMS.
008800     05  GC-LAT1                 PIC S9(3)V9(6).
008900     05  GC-LON1                 PIC S9(3)V9(6).
009000     05  GC-LAT2                 PIC S9(3)V9(6).
009100     05  GC-LON2                 PIC S9(3)V9(6).
009200     05  GC-UNIT-SW              PIC X VALUE "K".
009300     05  GC-DIST-OUT             PIC S9(7)V9(3).
009400
009500 01  GEODIST-CALL-PARMS-ALT REDEFINES GEODIST-CALL-PARMS.
009600     05  FILLER                  PIC X(25).
009700     05  GC-DIST-OUT-ALT         PIC S9(7)V9(3).
009800
009900 01  WS-PRED-TABLE.
010000     05  WS-PRED-ROW OCCURS 800 TIMES INDEXED BY PRED-IDX.
010100         10  WS-PRED-UNIT-ID     PIC X(12).
010200         10  WS-PRED-UNIT-NAME   PIC X(30).
010300         10  WS-PRED-DAYS        PIC 99V9.
010400         10  WS-PRED-STATUS      PIC X(8).
010500         10  WS-PRED-TEXT        PIC X(80).
010600 01  WS-PRED-COUNT               PIC S9(4) COMP VALUE ZERO.
010700
010800 01  WS-PRED-TABLE-ALT REDEFINES WS-PRED-TABLE.
010900     05  FILLER                  PIC X(133) OCCURS 800 TIMES.
011000
011100 01  WS-SUPPORT-WORK.
011200     05  WS-SUPPORT-FOUND-SW     PIC X.
011300         88  WS-SUPPORT-FOUND    VALUE "Y".
011400     05  WS-SUPPORT-IDX          PIC S9(4) COMP.
011500     05  WS-SUPPORT-DIST         PIC S9(7)V9(3).
011600     05  WS-ROUND-KM             PIC 9(5).
011700     05  WS-SWAP-HOLD            PIC X(133).
011800     05  WS-I                    PIC S9(4) COMP.
011900     05  WS-J                    PIC S9(4) COMP.
012000     05  FILLER              PIC X(1) VALUE SPACE.
012100
012200 COPY ABENDREC.
012300
012400 PROCEDURE DIVISION.
012500 000-MAINLINE.
012600     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
012700     PERFORM 100-LOAD-UNIT-TABLE THRU 100-EXIT
012800         UNTIL NO-MORE-UNITS.
012900     PERFORM 200-EVALUATE-UNIT THRU 200-EXIT
013000         VARYING UNIT-IDX FROM 1 BY 1
013100         UNTIL UNIT-IDX > UNIT-COUNT.
013200     PERFORM 300-SORT-PREDICTIONS THRU 300-EXIT.
013300     PERFORM 400-WRITE-PREDICTIONS THRU 400-EXIT.
013400     PERFORM 900-CLEANUP THRU 900-EXIT.
013500     MOVE ZERO TO RETURN-CODE.
013600     GOBACK.
013700
013800 010-HOUSEKEEPING.
013900     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
014000     DISPLAY "******** BEGIN JOB LOGPRED ********".
014100     OPEN INPUT UNITS-FILE.
014200     OPEN OUTPUT SYSOUT, LOGPRED-FILE.
014300 010-EXIT.
014400     EXIT.
014500
014600 100-LOAD-UNIT-TABLE.
014700     MOVE "100-LOAD-UNIT-TABLE" TO PARA-NAME.
014800     READ UNITS-FILE INTO UNIT-MASTER-REC
014900         AT END
015000         MOVE "10" TO UFCODE
015100         GO TO 100-EXIT
015200     END-READ.
015300     ADD 1 TO UNIT-COUNT.
015400     SET UNIT-IDX TO UNIT-COUNT.
015500     MOVE UNIT-ID-M     TO UNIT-ID-T(UNIT-IDX).
015600     MOVE UNIT-NAME-M   TO UNIT-NAME-T(UNIT-IDX).
015700     MOVE UNIT-TYPE-M   TO UNIT-TYPE-T(UNIT-IDX).
015800     MOVE UNIT-STATUS-M TO UNIT-STATUS-T(UNIT-IDX).
015900     MOVE UNIT-LAT-M    TO UNIT-LAT-T(UNIT-IDX).
016000     MOVE UNIT-LON-M    TO UNIT-LON-T(UNIT-IDX).
016100     MOVE DAYS-OF-SUPPLY-M TO DAYS-OF-SUPPLY-T(UNIT-IDX).
016200     IF DAYS-OF-SUPPLY-M NUMERIC
016300         MOVE "Y" TO DAYS-PRESENT-T(UNIT-IDX)
016400     ELSE
016500         MOVE "N" TO DAYS-PRESENT-T(UNIT-IDX).
016600 100-EXIT.
016700     EXIT.
016800
016900 200-EVALUATE-UNIT.
017000     MOVE "200-EVALUATE-UNIT" TO PARA-NAME.
017100     IF DAYS-IS-PRESENT(UNIT-IDX)
017200         AND DAYS-OF-SUPPLY-T(UNIT-IDX) < 7.0
017300         PERFORM 210-BUILD-PREDICTION THRU 210-EXIT.
017400 200-EXIT.
017500     EXIT.
017600
017700 210-BUILD-PREDICTION.
017800     MOVE "210-BUILD-PREDICTION" TO PARA-NAME.
017900     ADD 1 TO WS-PRED-COUNT.
018000     SET PRED-IDX TO WS-PRED-COUNT.
018100     MOVE UNIT-ID-T(UNIT-IDX)   TO WS-PRED-UNIT-ID(PRED-IDX).
018200     MOVE UNIT-NAME-T(UNIT-IDX) TO WS-PRED-UNIT-NAME(PRED-IDX).
018300     MOVE DAYS-OF-SUPPLY-T(UNIT-IDX) TO WS-PRED-DAYS(PRED-IDX).
018400     IF DAYS-OF-SUPPLY-T(UNIT-IDX) < 2.0
018500         MOVE "CRITICO" TO WS-PRED-STATUS(PRED-IDX)
018600     ELSE
018700         MOVE "BAJO"    TO WS-PRED-STATUS(PRED-IDX).
018800
018900     MOVE "N" TO WS-SUPPORT-FOUND-SW.
019000     MOVE 999999.999 TO WS-SUPPORT-DIST.
019100     PERFORM 220-CHECK-SUPPORT-UNIT THRU 220-EXIT
019200         VARYING UNIT-IDX2 FROM 1 BY 1
019300         UNTIL UNIT-IDX2 > UNIT-COUNT.
019400
019500     IF WS-SUPPORT-FOUND
019600         COMPUTE WS-ROUND-KM ROUNDED = WS-SUPPORT-DIST
019700         STRING "Reabastecer desde " DELIMITED BY SIZE
019800                UNIT-NAME-T(WS-SUPPORT-IDX) DELIMITED BY SPACE
019900                " (" DELIMITED BY SIZE
020000                WS-ROUND-KM DELIMITED BY SIZE
020100                " km)." DELIMITED BY SIZE
020200           INTO WS-PRED-TEXT(PRED-IDX)
020300     ELSE
020400         MOVE "Programar reabastecimiento urgente."
020500             TO WS-PRED-TEXT(PRED-IDX).
020600 210-EXIT.
020700     EXIT.
020800
020900 220-CHECK-SUPPORT-UNIT.
021000     MOVE "220-CHECK-SUPPORT-UNIT" TO PARA-NAME.
021100     IF UNIT-IDX2 = UNIT-IDX
021200         GO TO 220-EXIT.
021300     IF NOT UT-BATTALION(UNIT-IDX2) AND NOT UT-BRIGADE(UNIT-IDX2)
021400         GO TO 220-EXIT.
021500     MOVE UNIT-LAT-T(UNIT-IDX)  TO GC-LAT1.
021600     MOVE UNIT-LON-T(UNIT-IDX)  TO GC-LON1.
021700     MOVE UNIT-LAT-T(UNIT-IDX2) TO GC-LAT2.
021800     MOVE UNIT-LON-T(UNIT-IDX2) TO GC-LON2.
021900     CALL "GEODIST" USING GEODIST-CALL-PARMS.
022000     IF GC-DIST-OUT < WS-SUPPORT-DIST
022100         MOVE GC-DIST-OUT TO WS-SUPPORT-DIST
022200         MOVE UNIT-IDX2 TO WS-SUPPORT-IDX
022300         MOVE "Y" TO WS-SUPPORT-FOUND-SW.
022400 220-EXIT.
022500     EXIT.
022600
022700 300-SORT-PREDICTIONS.
022800     MOVE "300-SORT-PREDICTIONS" TO PARA-NAME.
022900     IF WS-PRED-COUNT > 1
023000         PERFORM 310-BUBBLE-PASS THRU 310-EXIT
023100             VARYING WS-I FROM 1 BY 1
023200             UNTIL WS-I >= WS-PRED-COUNT.
023300 300-EXIT.
023400     EXIT.
023500
023600 310-BUBBLE-PASS.
023700     MOVE "310-BUBBLE-PASS" TO PARA-NAME.
023800     PERFORM 320-BUBBLE-COMPARE THRU 320-EXIT
023900         VARYING WS-J FROM 1 BY 1
024000         UNTIL WS-J > (WS-PRED-COUNT - WS-I).
024100 310-EXIT.
024200     EXIT.
024300
024400 320-BUBBLE-COMPARE.
024500     MOVE "320-BUBBLE-COMPARE" TO PARA-NAME.
024600     IF WS-PRED-DAYS(WS-J) > WS-PRED-DAYS(WS-J + 1)
024700         MOVE WS-PRED-ROW(WS-J)     TO WS-SWAP-HOLD
024800         MOVE WS-PRED-ROW(WS-J + 1) TO WS-PRED-ROW(WS-J)
024900         MOVE WS-SWAP-HOLD          TO WS-PRED-ROW(WS-J + 1).
025000 320-EXIT.
025100     EXIT.
025200
025300 400-WRITE-PREDICTIONS.
025400     MOVE "400-WRITE-PREDICTIONS" TO PARA-NAME.
025500     PERFORM 410-WRITE-ONE-PRED THRU 410-EXIT
025600         VARYING PRED-IDX FROM 1 BY 1
025700         UNTIL PRED-IDX > WS-PRED-COUNT.
025800 400-EXIT.
025900     EXIT.
026000
026100 410-WRITE-ONE-PRED.
026200     MOVE "410-WRITE-ONE-PRED" TO PARA-NAME.
026300     MOVE WS-PRED-UNIT-ID(PRED-IDX)   TO PRED-UNIT-ID-P.
026400     MOVE WS-PRED-UNIT-NAME(PRED-IDX) TO PRED-UNIT-NAME-P.
026500     MOVE WS-PRED-DAYS(PRED-IDX)      TO DAYS-REMAINING-P.
026600     MOVE WS-PRED-STATUS(PRED-IDX)    TO PRED-STATUS-P.
026700     MOVE WS-PRED-TEXT(PRED-IDX)      TO PRED-RECOMMEND-P.
026800     WRITE LOG-PRED-REC.
026900 410-EXIT.
027000     EXIT.
027100
027200 900-CLEANUP.
027300     MOVE "900-CLEANUP" TO PARA-NAME.
027400     CLOSE UNITS-FILE, SYSOUT, LOGPRED-FILE.
027500     DISPLAY "******** NORMAL END OF JOB LOGPRED ********".
027600 900-EXIT.
027700     EXIT.
027800
027900 1000-ABEND-RTN.
028000     WRITE SYSOUT-REC FROM ABEND-REC.
028100     CLOSE UNITS-FILE, SYSOUT, LOGPRED-FILE.
028200     DISPLAY "*** ABNORMAL END OF JOB-LOGPRED ***" UPON CONSOLE.
028300     DIVIDE ZERO-VAL INTO ONE-VAL.

