000100******************************************************************
000200*    UNITTAB  -- IN-MEMORY FORCE-PICTURE TABLE                  *
000300*    THE UNITS FILE IS LOADED ENTIRE INTO THIS TABLE BY THE     *
000400*    0nn-LOAD-UNIT-TABLE PARAGRAPH OF EVERY PROGRAM THAT NEEDS  *
000500*    A KEYED OR NEIGHBOR LOOK-UP AGAINST THE FORCE PICTURE.     *
000600*    MAX-UNIT-ROWS BOUNDS THE TABLE -- A DIVISION-SIZE FORCE    *
000700*    PICTURE.  RAISE IT IF SIMCOP FIELDS A LARGER FORCE.        *
000800******************************************************************
000900 01  UNIT-TABLE-AREA.
001000     05  UNIT-TABLE-ROW OCCURS 800 TIMES
001100                        INDEXED BY UNIT-IDX, UNIT-IDX2.
001200         10  UNIT-ID-T                  PIC X(12).
001300         10  UNIT-NAME-T                PIC X(30).
001400         10  UNIT-TYPE-T                PIC X(12).
001500             88  UT-BATTALION           VALUE "BATTALION".
001600             88  UT-BRIGADE             VALUE "BRIGADE".
001700         10  UNIT-STATUS-T              PIC X(12).
001800             88  UT-OPERATIONAL         VALUE "OPERATIONAL".
001900             88  UT-ENGAGED             VALUE "ENGAGED".
002000         10  PARENT-ID-T                PIC X(12).
002100         10  UNIT-LAT-T                 PIC S9(3)V9(6).
002200         10  UNIT-LON-T                 PIC S9(3)V9(6).
002300         10  AMMO-LEVEL-T               PIC 9V99.
002400         10  AMMO-LEVEL-PRESENT-T       PIC X.
002500             88  AMMO-LEVEL-IS-PRESENT  VALUE "Y".
002600         10  DAYS-OF-SUPPLY-T           PIC 99V9.
002700         10  DAYS-PRESENT-T             PIC X.
002800             88  DAYS-IS-PRESENT        VALUE "Y".
002900         10  CAPABILITY-T OCCURS 5 TIMES
003000                          PIC X(20).
003100         10  OFFICERS-T                 PIC 9(4).
003200         10  NCOS-T                     PIC 9(4).
003300         10  PROF-SOLDIERS-T            PIC 9(4).
003400         10  REG-SOLDIERS-T             PIC 9(4).
003500         10  PUBLIC-ORDER-IDX-T         PIC 9V99.
003600         10  PUBLIC-ORDER-PRESENT-T     PIC X.
003700         10  CRITICALITY-T              PIC 9.
003800         10  CRITICALITY-PRESENT-T      PIC X.
003900         10  UAV-ASSET-COUNT-T          PIC 9.
004000         10  UAV-ASSET-DTL-T OCCURS 3 TIMES.
004100             15  UAV-ID-T               PIC X(12).
004200             15  UAV-TYPE-T             PIC X(12).
004300             15  UAV-BATTERY-PCT-T      PIC 9(3)V9.
004400             15  UAV-OPER-RADIUS-T      PIC 9(4)V9.
004500         10  FILLER                     PIC X(18).
