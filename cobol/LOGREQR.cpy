000100******************************************************************
000200*    LOGREQR -- LOGISTICS-REQUEST OUTPUT RECORD                 *
000300*    ONE RESUPPLY REQUEST GENERATED BY RESUPGEN AND WRITTEN     *
000400*    TO THE LOGREQ FILE, ALWAYS AT STATUS PENDING.               *
000500******************************************************************
000600 01  LOG-REQ-REC.
000700     05  REQ-ID-LR                  PIC X(12).
000800     05  ORIG-UNIT-ID-LR            PIC X(12).
000900     05  ORIG-UNIT-NAME-LR          PIC X(30).
001000     05  DETAILS-LR                 PIC X(80).
001100     05  REQUEST-TS-LR              PIC 9(15).
001200     05  REQ-STATUS-LR              PIC X(10).
001300         88  REQ-PENDING            VALUE "PENDING".
001400     05  FILLER                     PIC X(9).
