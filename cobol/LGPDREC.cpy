000100******************************************************************
000200*    LGPDREC -- LOGISTICS-PREDICTION OUTPUT RECORD               *
000300*    ONE AT-RISK UNIT WRITTEN BY LOGPRED TO THE LOGPRED FILE.    *
000400******************************************************************
000500 01  LOG-PRED-REC.
000600     05  PRED-UNIT-ID-P             PIC X(12).
000700     05  PRED-UNIT-NAME-P           PIC X(30).
000800     05  DAYS-REMAINING-P           PIC 99V9.
000900     05  PRED-STATUS-P              PIC X(8).
001000         88  PRED-CRITICO           VALUE "CRITICO".
001100         88  PRED-BAJO              VALUE "BAJO".
001200     05  PRED-RECOMMEND-P           PIC X(80).
001300     05  FILLER                     PIC X(9).
