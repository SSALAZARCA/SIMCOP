000100******************************************************************
000200*    HOTSREC -- HOTSPOT CLUSTER OUTPUT RECORD                   *
000300*    ONE INTEL CLUSTER CENTROID WRITTEN BY HOTSPOT TO THE       *
000400*    HOTSPOTS FILE.  ALSO HOLDS THE CLUSTER-MEMBER WORK TABLE.  *
000500******************************************************************
000600 01  HOTSPOT-REC.
000700     05  HOT-LAT-H                  PIC S9(3)V9(6).
000800     05  HOT-LON-H                  PIC S9(3)V9(6).
000900     05  HOT-RADIUS-KM-H            PIC 9(2)V9.
001000     05  HOT-INTENSITY-H            PIC 9(3).
001100     05  HOT-DESC-H                 PIC X(60).
001200     05  FILLER                     PIC X(9).
001300
001400 01  HOT-CLUSTER-TABLE.
001500     05  HOT-CLUSTER-ROW OCCURS 200 TIMES
001600                         INDEXED BY HOT-IDX.
001700         10  HOT-MEMBER-COUNT-C     PIC 9(3) COMP.
001800         10  HOT-SUM-LAT-C          PIC S9(9)V9(6) COMP.
001900         10  HOT-SUM-LON-C          PIC S9(9)V9(6) COMP.
002000         10  HOT-USED-SW-C          PIC X.
002100             88  HOT-CLUSTER-USED   VALUE "Y".
002200             88  HOT-CLUSTER-FREE   VALUE "N".
002300     05  FILLER              PIC X(1) VALUE SPACE.
