000100******************************************************************
000200*    SOLDREC -- SOLDIER ROSTER TRANSACTION RECORD                *
000300*    ONE ADD/DELETE ACTION AGAINST A UNIT'S PERSONNEL ROSTER,    *
000400*    READ FROM THE SOLDIERS QSAM FILE BY PERSSYNC.               *
000500******************************************************************
000600 01  SOLDIER-REC.
000700     05  SOLDIER-ID-S               PIC X(12).
000800     05  FULL-NAME-S                PIC X(30).
000900     05  RANK-CODE-S                PIC X(6).
001000     05  SOLDIER-UNIT-ID-S          PIC X(12).
001100     05  ACTION-S                   PIC X.
001200         88  ACTION-ADD             VALUE "A".
001300         88  ACTION-DELETE          VALUE "D".
001400     05  FILLER                     PIC X(9).
