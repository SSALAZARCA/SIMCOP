000100******************************************************************
000200*    ALERTREC -- ALERT RECORD                                   *
000300*    CARRIED BOTH WAYS -- READ AS EXISTING ALERTS FROM           *
000400*    ALERTS-IN AND REWRITTEN, WITH ANY BMA-HOTSPOT-THREAT        *
000500*    ALERTS APPENDED BY HOTSPOT, TO ALERTS-OUT.                  *
000600******************************************************************
000700 01  ALERT-REC.
000800     05  ALERT-ID-AL                PIC X(12).
000900     05  ALERT-TYPE-AL              PIC X(20).
001000         88  ALERT-IS-HOTSPOT       VALUE "BMA-HOTSPOT-THREAT".
001100     05  ALERT-UNIT-ID-AL           PIC X(12).
001200     05  SEVERITY-AL                PIC X(8).
001300         88  SEVERITY-CRITICAL      VALUE "CRITICAL".
001400         88  SEVERITY-HIGH          VALUE "HIGH".
001500         88  SEVERITY-MEDIUM        VALUE "MEDIUM".
001600         88  SEVERITY-LOW           VALUE "LOW".
001700     05  ALERT-TS-AL                PIC 9(15).
001800     05  ACKNOWLEDGED-AL            PIC X.
001900         88  ALERT-ACKED            VALUE "Y".
002000         88  ALERT-NOT-ACKED        VALUE "N".
002100     05  MESSAGE-AL                 PIC X(80).
002200     05  FILLER                     PIC X(9).
