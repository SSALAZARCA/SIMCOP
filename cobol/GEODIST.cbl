000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GEODIST.
000400 AUTHOR. R KOWALSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*  CHANGE LOG                                                    *
001200*  031491 RK  ORIGINAL - GREAT CIRCLE DISTANCE FOR SIOCH TASKING *RK031491
001300*  071192 RK  CORRECTED RADIAN CONVERSION, WAS OFF BY A FACTOR   *RK071192
001400*             OF 10 ON THE LONGITUDE LEG                        * RK071192
001500*  052694 JS  CALLED FROM THRTRESP AND LOGPRED, NO LOGIC CHANGE  *JS052694
001600*  091897 MO  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,       *MO091897
001700*             CERTIFIED YEAR-2000 COMPLIANT                     * MO091897
001800*  031599 MO  ADDED ANTIPODAL GUARD, SQRT(1-A) WAS BLOWING UP    *MO031599
001900*             ON A ROUNDING RESIDUE OF EXACTLY 1.0               *MO031599
002000*  110603 TW  DOCUMENTED THE ONE-TIME USE OF INTRINSIC MATH      *TW110603
002100*             FUNCTIONS PER SHOP STANDARDS REVIEW - THIS SHOP    *TW110603
002200*             OTHERWISE COMPUTES EVERYTHING WITH COMPUTE/ROUNDED *TW110603
002300*  041207 RK  A BLANK LAT/LON FROM AN UNPOPULATED UNIT WAS       *RK041207
002400*             CAUSING A HAVERSINE ON GARBAGE DATA AND A NEAR-    *RK041207
002500*             ZERO DISTANCE - NOW A MISSING ENDPOINT SHORT-      *RK041207
002600*             CIRCUITS TO THE SENTINEL DISTANCE BELOW SO IT      *RK041207
002700*             NEVER LOOKS LIKE THE NEAREST CANDIDATE             *RK041207
002800******************************************************************
002900*  THIS SUBPROGRAM IS THE SHOP'S ONE EXCEPTION TO THE STANDING  *
003000*  RULE AGAINST INTRINSIC FUNCTIONS.  THE HAVERSINE FORMULA     *
003100*  NEEDS SIN, COS, ATAN AND SQRT, AND RATHER THAN HAND-ROLL A   *
003200*  SERIES APPROXIMATION THE SHOP DECIDED TO WALL THE INTRINSICS *
003300*  OFF IN THIS ONE SMALL, WELL-TESTED ROUTINE.                  *
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 77  WS-PI                       PIC 9V9(9) VALUE 3.141592654.
004800 77  WS-DEG-TO-RAD               PIC 9V9(9) VALUE 0.017453293.
004900 77  WS-EARTH-RADIUS-KM          PIC 9(5)   VALUE 6371.
005000 77  WS-EARTH-RADIUS-M           PIC 9(7)   VALUE 6371000.
005100 77  WS-SENTINEL-DIST            PIC 9(7)V9(3) VALUE 9999999.999.
005200
005300 01  WS-RADIAN-WORK.
005400     05  WS-LAT1-RAD             PIC S9(3)V9(9) COMP-3.
005500     05  WS-LAT2-RAD             PIC S9(3)V9(9) COMP-3.
005600     05  WS-DLAT-RAD             PIC S9(3)V9(9) COMP-3.
005700     05  WS-DLON-RAD             PIC S9(3)V9(9) COMP-3.
005800     05  FILLER                  PIC X(8).
005900
006000*  DEBUG-ONLY DISPLAY VIEW OF THE RADIAN WORK AREA - USED WHEN
006100*  A PROGRAMMER TURNS ON UPSI-0 TO TRACE A BAD DISTANCE CALL.
006200 01  WS-RADIAN-WORK-DISP REDEFINES WS-RADIAN-WORK.
006300     05  WS-LAT1-RAD-D           PIC S9(3)V9(9).
006400     05  WS-LAT2-RAD-D           PIC S9(3)V9(9).
006500     05  WS-DLAT-RAD-D           PIC S9(3)V9(9).
006600     05  WS-DLON-RAD-D           PIC S9(3)V9(9).
006700     05  FILLER                  PIC X(8).
006800
006900 01  WS-HAVERSINE-WORK.
007000     05  WS-SIN-DLAT-2           PIC S9(3)V9(9) COMP-3.
007100     05  WS-SIN-DLON-2           PIC S9(3)V9(9) COMP-3.
007200     05  WS-A-VALUE              PIC S9(3)V9(9) COMP-3.
007300     05  WS-C-VALUE              PIC S9(3)V9(9) COMP-3.
007400     05  FILLER                  PIC X(8).
007500
007600 01  WS-HAVERSINE-WORK-DISP REDEFINES WS-HAVERSINE-WORK.
007700     05  WS-SIN-DLAT-2-D         PIC S9(3)V9(9).
007800     05  WS-SIN-DLON-2-D         PIC S9(3)V9(9).
007900     05  WS-A-VALUE-D            PIC S9(3)V9(9).
008000     05  WS-C-VALUE-D            PIC S9(3)V9(9).
008100     05  FILLER                  PIC X(8).
008200
008300 01  WS-SUBSCRIPTS.
008400     05  WS-CALL-COUNT           PIC S9(7) COMP VALUE ZERO.
008500     05  FILLER              PIC X(1) VALUE SPACE.
008600
008700 LINKAGE SECTION.
008800 01  GEODIST-PARMS.
008900     05  GD-LAT1                 PIC S9(3)V9(6).
009000     05  GD-LON1                 PIC S9(3)V9(6).
009100     05  GD-LAT2                 PIC S9(3)V9(6).
009200     05  GD-LON2                 PIC S9(3)V9(6).
009300     05  GD-UNIT-SW              PIC X.
009400         88  GD-UNITS-KM         VALUE "K".
009500         88  GD-UNITS-M          VALUE "M".
009600     05  GD-DISTANCE-OUT         PIC S9(7)V9(3).
009700     05  GD-DISTANCE-EDIT REDEFINES GD-DISTANCE-OUT
009800                                 PIC S9(7)V999.
009900
010000 PROCEDURE DIVISION USING GEODIST-PARMS.
010100 000-MAINLINE.
010200     ADD 1 TO WS-CALL-COUNT.
010300*  041207 RK - A MISSING ENDPOINT NEVER GETS TO LOOK LIKE THE
010400*             NEAREST CANDIDATE, SO WE HAND BACK THE SENTINEL
010500*             DISTANCE INSTEAD OF RUNNING THE TRIG ON BLANKS.
010600     IF GD-LAT1 NOT NUMERIC OR GD-LON1 NOT NUMERIC
010700        OR GD-LAT2 NOT NUMERIC OR GD-LON2 NOT NUMERIC
010800         MOVE WS-SENTINEL-DIST TO GD-DISTANCE-OUT
010900         GOBACK.
011000     COMPUTE WS-LAT1-RAD = GD-LAT1 * WS-DEG-TO-RAD.
011100     COMPUTE WS-LAT2-RAD = GD-LAT2 * WS-DEG-TO-RAD.
011200     COMPUTE WS-DLAT-RAD = (GD-LAT2 - GD-LAT1) * WS-DEG-TO-RAD.
011300     COMPUTE WS-DLON-RAD = (GD-LON2 - GD-LON1) * WS-DEG-TO-RAD.
011400
011500     COMPUTE WS-SIN-DLAT-2 =
011600         FUNCTION SIN (WS-DLAT-RAD / 2) *
011700         FUNCTION SIN (WS-DLAT-RAD / 2).
011800     COMPUTE WS-SIN-DLON-2 =
011900         FUNCTION SIN (WS-DLON-RAD / 2) *
012000         FUNCTION SIN (WS-DLON-RAD / 2).
012100
012200     COMPUTE WS-A-VALUE ROUNDED =
012300         WS-SIN-DLAT-2 +
012400         (FUNCTION COS (WS-LAT1-RAD) * FUNCTION COS (WS-LAT2-RAD)
012500          * WS-SIN-DLON-2).
012600
012700     IF WS-A-VALUE > 0.999999999
012800         MOVE 0.999999999 TO WS-A-VALUE.
012900     IF WS-A-VALUE < 0
013000         MOVE 0 TO WS-A-VALUE.
013100
013200     IF (1 - WS-A-VALUE) = 0
013300         MOVE WS-PI TO WS-C-VALUE
013400     ELSE
013500         COMPUTE WS-C-VALUE ROUNDED =
013600             2 * FUNCTION ATAN
013700                  (FUNCTION SQRT (WS-A-VALUE) /
013800                   FUNCTION SQRT (1 - WS-A-VALUE)).
013900
014000     IF GD-UNITS-M
014100         COMPUTE GD-DISTANCE-OUT ROUNDED =
014200             WS-EARTH-RADIUS-M * WS-C-VALUE
014300     ELSE
014400         COMPUTE GD-DISTANCE-OUT ROUNDED =
014500             WS-EARTH-RADIUS-KM * WS-C-VALUE.
014600
014700     GOBACK.

