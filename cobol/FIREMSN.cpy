000100******************************************************************
000200*    FIREMSN -- FIRE-MISSION RECORD                             *
000300*    TRANSACTION AND STATE RECORD FOR ONE FIRE MISSION, READ    *
000400*    FROM FIREMSN-IN AND REWRITTEN TO FIREMSN-OUT BY FMPROC.    *
000500******************************************************************
000600 01  FIRE-MSN-REC.
000700     05  FM-ID-F                    PIC X(12).
000800     05  REQUESTER-ID-F             PIC X(12).
000900     05  TGT-LAT-F                  PIC S9(3)V9(6).
001000     05  TGT-LON-F                  PIC S9(3)V9(6).
001100     05  FM-STATUS-F                PIC X(10).
001200         88  FM-PENDING             VALUE "PENDING".
001300         88  FM-APPROVED            VALUE "APPROVED".
001400         88  FM-REJECTED            VALUE "REJECTED".
001500         88  FM-ACTIVE              VALUE "ACTIVE".
001600         88  FM-COMPLETED           VALUE "COMPLETED".
001700     05  ASSIGNED-ARTY-F            PIC X(12).
001800     05  PROJECTILE-F               PIC X(8).
001900     05  REQUEST-TS-F               PIC 9(15).
002000     05  FIRE-TS-F                  PIC 9(15).
002100     05  COMPLETE-TS-F              PIC 9(15).
002200     05  REJECT-REASON-F            PIC X(40).
002300     05  FILLER                     PIC X(11).
