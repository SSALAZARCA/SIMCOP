000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  THRTRESP.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/18/93.
000700 DATE-COMPILED. 04/18/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*  CHANGE LOG                                                    *
001200*  041893 JS  ORIGINAL - THREAT-RESPONSE RECOMMENDER, REPLACES   *JS041893
001300*             THE OLD MANUAL EQUIPMENT-MATCH WORKSHEET G-3 KEPT  *JS041893
001400*  091594 JS  ADDED AMMUNITION PENALTY TIERS PER G-3 MEMO        *JS091594
001500*  062296 RK  CALLS GEODIST INSTEAD OF THE OLD FLAT-EARTH        *RK062296
001600*             APPROXIMATION - SIOCH FLAGGED BAD SCORES NEAR      *RK062296
001700*             THE EQUATOR                                       * RK062296
001800*  091897 MO  MOBILITY PENALTY NOW PULLS THE NEAREST WEATHER     *MO091897
001900*             OBSERVATION INSTEAD OF A FIXED AREA CODE           *MO091897
002000*  091898 JS  Y2K REVIEW - NO DATE FIELDS, CERTIFIED COMPLIANT   *JS091898
002100*  052600 MO  CAPABILITY MATCH MADE CASE-INSENSITIVE, KEYWORD    *MO052600
002200*             CARDS WERE ARRIVING IN MIXED CASE FROM G-2         *MO052600
002300*  031503 TW  FLOOR THE FINAL SCORE AT ZERO - WAS GOING NEGATIVE *TW031503
002400*             ON DISTANT, LOW-AMMO, ENGAGED CANDIDATES           *TW031503
002500*  110805 RK  RUGGED-TERRAIN MOBILITY PENALTY ADDED              *RK110805
002550*  081410 JS  ZERO AMMO LEVEL WAS TESTING FALSE FOR PRESENT,     *JS081410
002560*             SKIPPING THE RULE-3 PENALTY ON THE MOST DEPLETED  *JS081410
002570*             CANDIDATES - DROPPED THE > 0 TEST, NUMERIC ALONE  *JS081410
002580*             NOW FLAGS PRESENCE PER PERSSYNC CONVENTION        *JS081410
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT SYSOUT
003800     ASSIGN TO UT-S-SYSOUT
003900       ORGANIZATION IS SEQUENTIAL.
004000
004100     SELECT CTLCARD-FILE
004200     ASSIGN TO UT-S-CTLCARD
004300       ACCESS MODE IS SEQUENTIAL
004400       FILE STATUS IS IFCODE.
004500
004600     SELECT UNITS-FILE
004700     ASSIGN TO UT-S-UNITS
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS UFCODE.
005000
005100     SELECT INTEL-FILE
005200     ASSIGN TO UT-S-INTEL
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS NFCODE.
005500
005600     SELECT WEATHER-FILE
005700     ASSIGN TO UT-S-WEATHER
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS WFCODE.
006000
006100     SELECT RECOMMND-FILE
006200     ASSIGN TO UT-S-RECOMMND
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS RFCODE.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 100 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC                  PIC X(100).
007500
007600****** CONTROL CARD NAMES THE THREAT REPORT TO SCORE AGAINST.
007700 FD  CTLCARD-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 12 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS CTLCARD-REC.
008300 01  CTLCARD-REC                 PIC X(12).
008400
008500 FD  UNITS-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 340 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS UNIT-MASTER-REC.
009100 COPY UNITMSTR.
009200
009300 FD  INTEL-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 200 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS INTEL-REC.
009900 COPY INTELREC.
010000
010100 FD  WEATHER-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 40 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS WX-OBS-REC.
010700 COPY WXREC.
010800
010900 FD  RECOMMND-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 182 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS RECOMMND-REC.
011500 COPY RECOMND.
011600
011700 WORKING-STORAGE SECTION.
011800 77  ZERO-VAL                    PIC 9 COMP VALUE 0.
011900 77  ONE-VAL                     PIC 9 COMP VALUE 1.
012000 77  WS-REASON-PTR               PIC S9(4) COMP.
012100 77  WS-BASE-SPEED               PIC 9(3)V9 VALUE 025.0.
012200
012300 01  FILE-STATUS-CODES.
012400     05  IFCODE                  PIC X(2).
012500         88  CODE-READ           VALUE SPACES.
012600         88  NO-MORE-DATA        VALUE "10".
012700     05  UFCODE                  PIC X(2).
012800         88  UNITS-READ          VALUE SPACES.
012900         88  NO-MORE-UNITS       VALUE "10".
013000     05  NFCODE                  PIC X(2).
013100         88  INTEL-READ          VALUE SPACES.
013200         88  NO-MORE-INTEL       VALUE "10".
013300     05  WFCODE                  PIC X(2).
013400         88  WX-READ             VALUE SPACES.
013500         88  NO-MORE-WX          VALUE "10".
013600     05  RFCODE                  PIC X(2).
013700         88  CODE-WRITE          VALUE SPACES.
013800     05  FILLER              PIC X(1) VALUE SPACE.
013900
014000 COPY UNITTAB.
014100
014200 01  WS-TABLE-COUNTS.
014300     05  UNIT-COUNT              PIC S9(4) COMP VALUE ZERO.
014400     05  WX-COUNT                PIC S9(4) COMP VALUE ZERO.
014500     05  FILLER              PIC X(1) VALUE SPACE.
014600
014700 COPY WXREC.
014800
014900 01  WS-THREAT-HOLD.
015000     05  WS-THREAT-FOUND-SW      PIC X VALUE "N".
015100         88  WS-THREAT-FOUND     VALUE "Y".
015200     05  WS-THREAT-LAT           PIC S9(3)V9(6).
015300     05  WS-THREAT-LON           PIC S9(3)V9(6).
015400     05  WS-THREAT-KEYWORD OCCURS 5 TIMES
015500                              PIC X(20).
015600
015700 01  WS-THREAT-HOLD-ALT REDEFINES WS-THREAT-HOLD.
015800     05  FILLER                  PIC X(19).
015900     05  WS-THREAT-KW-BYTES      PIC X(100).
016000
016100 01  GEODIST-CALL-PARMS.
016200     05  GC-LAT1                 PIC S9(3)V9(6).
016300     05  GC-LON1                 PIC S9(3)V9(6).
016400     05  GC-LAT2                 PIC S9(3)V9(6).
016500     05  GC-LON2                 PIC S9(3)V9(6).
016600     05  GC-UNIT-SW              PIC X VALUE "K".
016700     05  GC-DIST-OUT             PIC S9(7)V9(3).
016800
016900 01  GEODIST-CALL-PARMS-ALT REDEFINES GEODIST-CALL-PARMS.
017000     05  FILLER                  PIC X(25).
017100     05  GC-DIST-OUT-ALT         PIC S9(7)V9(3).
017200
017300 01  WXIMPCT-CALL-PARMS.
017400     05  WI-TEMP-C               PIC S9(3)V9.
017500     05  WI-HUMIDITY-PCT         PIC 9(3).
017600     05  WI-WIND-KMH             PIC 9(3)V9.
017700     05  WI-CONDITION            PIC X(20).
017800     05  WI-MISSING-SW           PIC X.
017900         88  WI-OBS-MISSING      VALUE "Y".
018000         88  WI-OBS-PRESENT      VALUE "N".
018100     05  WI-IMPACT-OUT           PIC X.
018200         88  WI-IMPACT-YES       VALUE "Y".
018300     05  FILLER              PIC X(1) VALUE SPACE.
018400
018500 01  WS-CANDIDATE-TABLE.
018600     05  WS-CAND-ROW OCCURS 800 TIMES INDEXED BY CAND-IDX.
018700         10  CAND-UNIT-ID        PIC X(12).
018800         10  CAND-UNIT-NAME      PIC X(30).
018900         10  CAND-SCORE          PIC S9(3)V99.
019000         10  CAND-TTI            PIC 9(4)V99.
019100         10  CAND-REASON         PIC X(120).
019200     05  FILLER              PIC X(1) VALUE SPACE.
019300 01  WS-CAND-COUNT               PIC S9(4) COMP VALUE ZERO.
019400
019500 01  WS-SCORING-WORK.
019600     05  WS-DIST-KM              PIC S9(5)V999.
019700     05  WS-DIST-PENALTY         PIC S9(3)V99.
019800     05  WS-SCORE-W              PIC S9(3)V99.
019900     05  WS-SPEED-W              PIC 9(3)V99.
020000     05  WS-NEAREST-WX-IDX       PIC S9(4) COMP.
020100     05  WS-NEAREST-WX-DIST      PIC S9(7)V9(3).
020200     05  WS-CAP-MATCHED-SW       PIC X.
020300         88  WS-CAP-MATCHED      VALUE "Y".
020400     05  WS-CAP-IDX              PIC 9 COMP.
020500     05  WS-KW-IDX               PIC 9 COMP.
020600     05  WS-CAP-UP               PIC X(20).
020700     05  WS-KW-UP                PIC X(20).
020800     05  WS-CAP-LEN              PIC 99 COMP.
020900     05  WS-KW-LEN               PIC 99 COMP.
021000     05  WS-SUB-POS              PIC 99 COMP.
021100     05  WS-AMMO-PCT             PIC 999.
021200     05  WS-EDIT-DIST            PIC ZZ9.99.
021300     05  WS-SWAP-HOLD            PIC X(173).
021400     05  WS-I                    PIC S9(4) COMP.
021500     05  WS-J                    PIC S9(4) COMP.
021600
021700 01  WS-SCORING-WORK-ALT REDEFINES WS-SCORING-WORK.
021800     05  FILLER                  PIC X(200).
021900
022000 COPY ABENDREC.
022100
022200 PROCEDURE DIVISION.
022300 000-MAINLINE.
022400     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
022500     IF WS-THREAT-FOUND
022600         PERFORM 100-LOAD-UNIT-TABLE THRU 100-EXIT
022700             UNTIL NO-MORE-UNITS
022800         PERFORM 150-LOAD-WX-TABLE THRU 150-EXIT
022900             UNTIL NO-MORE-WX
023000         PERFORM 200-SCORE-CANDIDATE THRU 200-EXIT
023100             VARYING UNIT-IDX FROM 1 BY 1
023200             UNTIL UNIT-IDX > UNIT-COUNT
023300         PERFORM 300-SORT-CANDIDATES THRU 300-EXIT
023400         PERFORM 400-WRITE-TOP-FIVE THRU 400-EXIT.
023500     PERFORM 900-CLEANUP THRU 900-EXIT.
023600     MOVE ZERO TO RETURN-CODE.
023700     GOBACK.
023800
023900 010-HOUSEKEEPING.
024000     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
024100     DISPLAY "******** BEGIN JOB THRTRESP ********".
024200     OPEN INPUT CTLCARD-FILE, UNITS-FILE, INTEL-FILE,
024300         WEATHER-FILE.
024400     OPEN OUTPUT SYSOUT, RECOMMND-FILE.
024500     READ CTLCARD-FILE
024600         AT END
024700         MOVE "** NO CONTROL CARD SUPPLIED" TO ABEND-REASON
024800         GO TO 1000-ABEND-RTN
024900     END-READ.
025000     MOVE "N" TO WS-THREAT-FOUND-SW.
025100     PERFORM 020-FIND-THREAT THRU 020-EXIT
025200         UNTIL NO-MORE-INTEL OR WS-THREAT-FOUND.
025300 010-EXIT.
025400     EXIT.
025500
025600 020-FIND-THREAT.
025700     MOVE "020-FIND-THREAT" TO PARA-NAME.
025800     READ INTEL-FILE
025900         AT END
026000         MOVE "10" TO NFCODE
026100         GO TO 020-EXIT
026200     END-READ.
026300     IF INTEL-ID-I = CTLCARD-REC
026400         MOVE "Y" TO WS-THREAT-FOUND-SW
026500         MOVE INTEL-LAT-I TO WS-THREAT-LAT
026600         MOVE INTEL-LON-I TO WS-THREAT-LON
026700         MOVE KEYWORD-I(1) TO WS-THREAT-KEYWORD(1)
026800         MOVE KEYWORD-I(2) TO WS-THREAT-KEYWORD(2)
026900         MOVE KEYWORD-I(3) TO WS-THREAT-KEYWORD(3)
027000         MOVE KEYWORD-I(4) TO WS-THREAT-KEYWORD(4)
027100         MOVE KEYWORD-I(5) TO WS-THREAT-KEYWORD(5).
027200 020-EXIT.
027300     EXIT.
027400
027500 100-LOAD-UNIT-TABLE.
027600     MOVE "100-LOAD-UNIT-TABLE" TO PARA-NAME.
027700     READ UNITS-FILE INTO UNIT-MASTER-REC
027800         AT END
027900         MOVE "10" TO UFCODE
028000         GO TO 100-EXIT
028100     END-READ.
028200     ADD 1 TO UNIT-COUNT.
028300     SET UNIT-IDX TO UNIT-COUNT.
028400     MOVE UNIT-ID-M      TO UNIT-ID-T(UNIT-IDX).
028500     MOVE UNIT-NAME-M    TO UNIT-NAME-T(UNIT-IDX).
028600     MOVE UNIT-TYPE-M    TO UNIT-TYPE-T(UNIT-IDX).
028700     MOVE UNIT-STATUS-M  TO UNIT-STATUS-T(UNIT-IDX).
028800     MOVE PARENT-ID-M    TO PARENT-ID-T(UNIT-IDX).
028900     MOVE UNIT-LAT-M     TO UNIT-LAT-T(UNIT-IDX).
029000     MOVE UNIT-LON-M     TO UNIT-LON-T(UNIT-IDX).
029100     MOVE AMMO-LEVEL-M   TO AMMO-LEVEL-T(UNIT-IDX).
029200     IF AMMO-LEVEL-M NUMERIC
029300         MOVE "Y" TO AMMO-LEVEL-PRESENT-T(UNIT-IDX)
029400     ELSE
029500         MOVE "N" TO AMMO-LEVEL-PRESENT-T(UNIT-IDX).
029600     MOVE CAPABILITY-M(1) TO CAPABILITY-T(UNIT-IDX 1).
029700     MOVE CAPABILITY-M(2) TO CAPABILITY-T(UNIT-IDX 2).
029800     MOVE CAPABILITY-M(3) TO CAPABILITY-T(UNIT-IDX 3).
029900     MOVE CAPABILITY-M(4) TO CAPABILITY-T(UNIT-IDX 4).
030000     MOVE CAPABILITY-M(5) TO CAPABILITY-T(UNIT-IDX 5).
030100 100-EXIT.
030200     EXIT.
030300
030400 150-LOAD-WX-TABLE.
030500     MOVE "150-LOAD-WX-TABLE" TO PARA-NAME.
030600     READ WEATHER-FILE INTO WX-OBS-REC
030700         AT END
030800         MOVE "10" TO WFCODE
030900         GO TO 150-EXIT
031000     END-READ.
031100     ADD 1 TO WX-COUNT.
031200     SET WX-IDX TO WX-COUNT.
031300     MOVE WX-LAT-W       TO WX-LAT-T(WX-IDX).
031400     MOVE WX-LON-W       TO WX-LON-T(WX-IDX).
031500     MOVE TEMP-C-W       TO TEMP-C-T(WX-IDX).
031600     MOVE HUMIDITY-PCT-W TO HUMIDITY-PCT-T(WX-IDX).
031700     MOVE WIND-KMH-W     TO WIND-KMH-T(WX-IDX).
031800     MOVE CONDITION-W    TO CONDITION-T(WX-IDX).
031900 150-EXIT.
032000     EXIT.
032100
032200 200-SCORE-CANDIDATE.
032300     MOVE "200-SCORE-CANDIDATE" TO PARA-NAME.
032400     IF UT-OPERATIONAL(UNIT-IDX) OR UT-ENGAGED(UNIT-IDX)
032500         PERFORM 210-COMPUTE-SCORE THRU 210-EXIT
032600         PERFORM 220-COMPUTE-MOBILITY THRU 220-EXIT
032700         ADD 1 TO WS-CAND-COUNT
032800         SET CAND-IDX TO WS-CAND-COUNT
032900         MOVE UNIT-ID-T(UNIT-IDX)   TO CAND-UNIT-ID(CAND-IDX)
033000         MOVE UNIT-NAME-T(UNIT-IDX) TO CAND-UNIT-NAME(CAND-IDX)
033100         MOVE WS-SCORE-W            TO CAND-SCORE(CAND-IDX).
033200 200-EXIT.
033300     EXIT.
033400
033500 210-COMPUTE-SCORE.
033600     MOVE "210-COMPUTE-SCORE" TO PARA-NAME.
033700     MOVE 100.00 TO WS-SCORE-W.
033800     MOVE UNIT-LAT-T(UNIT-IDX) TO GC-LAT1.
033900     MOVE UNIT-LON-T(UNIT-IDX) TO GC-LON1.
034000     MOVE WS-THREAT-LAT TO GC-LAT2.
034100     MOVE WS-THREAT-LON TO GC-LON2.
034200     CALL "GEODIST" USING GEODIST-CALL-PARMS.
034300     MOVE GC-DIST-OUT TO WS-DIST-KM.
034400
034500     IF WS-DIST-KM >= 50.000
034600         MOVE 40.00 TO WS-DIST-PENALTY
034700     ELSE
034800         COMPUTE WS-DIST-PENALTY ROUNDED = WS-DIST-KM * 0.8.
034900     SUBTRACT WS-DIST-PENALTY FROM WS-SCORE-W.
035000
035100     IF UT-ENGAGED(UNIT-IDX)
035200         SUBTRACT 10 FROM WS-SCORE-W.
035300
035400     IF AMMO-LEVEL-IS-PRESENT(UNIT-IDX)
035500         IF AMMO-LEVEL-T(UNIT-IDX) < 0.30
035600             SUBTRACT 15 FROM WS-SCORE-W
035700         ELSE IF AMMO-LEVEL-T(UNIT-IDX) < 0.60
035800             SUBTRACT 5 FROM WS-SCORE-W.
035900
036000     MOVE "N" TO WS-CAP-MATCHED-SW.
036100     PERFORM 230-CHECK-CAPABILITY THRU 230-EXIT
036200         VARYING WS-CAP-IDX FROM 1 BY 1
036300         UNTIL WS-CAP-IDX > 5 OR WS-CAP-MATCHED.
036400     IF WS-CAP-MATCHED
036500         ADD 10 TO WS-SCORE-W.
036600
036700     IF WS-SCORE-W < 0
036800         MOVE 0 TO WS-SCORE-W.
036900 210-EXIT.
037000     EXIT.
037100
037200 220-COMPUTE-MOBILITY.
037300     MOVE "220-COMPUTE-MOBILITY" TO PARA-NAME.
037400     MOVE WS-BASE-SPEED TO WS-SPEED-W.
037500     MOVE ZERO TO WS-NEAREST-WX-IDX.
037600     IF WX-COUNT > 0
037700         MOVE 999999.999 TO WS-NEAREST-WX-DIST
037800         PERFORM 240-FIND-NEAREST-WX THRU 240-EXIT
037900             VARYING WX-IDX FROM 1 BY 1
038000             UNTIL WX-IDX > WX-COUNT.
038100
038200     IF WS-NEAREST-WX-IDX > 0
038300         MOVE TEMP-C-T(WS-NEAREST-WX-IDX)       TO WI-TEMP-C
038400         MOVE HUMIDITY-PCT-T(WS-NEAREST-WX-IDX) TO WI-HUMIDITY-PCT
038500         MOVE WIND-KMH-T(WS-NEAREST-WX-IDX)     TO WI-WIND-KMH
038600         MOVE CONDITION-T(WS-NEAREST-WX-IDX)    TO WI-CONDITION
038700         MOVE "N" TO WI-MISSING-SW
038800     ELSE
038900         MOVE "Y" TO WI-MISSING-SW.
039000     CALL "WXIMPCT" USING WXIMPCT-CALL-PARMS.
039100
039200     IF WI-IMPACT-YES
039300         COMPUTE WS-SPEED-W ROUNDED = WS-SPEED-W * 0.60
039400     ELSE
039500         IF WI-CONDITION = "NUBLADO"
039600             COMPUTE WS-SPEED-W ROUNDED = WS-SPEED-W * 0.85.
039700
039800     IF UNIT-LAT-T(UNIT-IDX) > 6.0 OR UNIT-LAT-T(UNIT-IDX) < 2.0
039900         COMPUTE WS-SPEED-W ROUNDED = WS-SPEED-W * 0.80.
040000
040100     COMPUTE CAND-TTI(CAND-IDX) ROUNDED =
040200         (WS-DIST-KM / WS-SPEED-W) * 60.
040300
040400*  091594 JS - REASONING TEXT NOW CARRIES EVERY SCORING NOTE,
040500*             NOT JUST THE DISTANCE, SO THE G-3 BRIEFER CAN
040600*             SEE WHY A CANDIDATE OUTSCORED THE NEXT ONE
040700     MOVE SPACES TO CAND-REASON(CAND-IDX).
040800     MOVE 1 TO WS-REASON-PTR.
040900     MOVE WS-DIST-KM TO WS-EDIT-DIST.
041000     STRING "Distancia: " DELIMITED BY SIZE
041100            WS-EDIT-DIST DELIMITED BY SIZE
041200            " km." DELIMITED BY SIZE
041300       INTO CAND-REASON(CAND-IDX)
041400       WITH POINTER WS-REASON-PTR.
041500
041600     IF UT-ENGAGED(UNIT-IDX)
041700         STRING " Estado: EMPENADA (-10)." DELIMITED BY SIZE
041800           INTO CAND-REASON(CAND-IDX)
041900           WITH POINTER WS-REASON-PTR
042000     ELSE
042100         STRING " Estado: OPERACIONAL." DELIMITED BY SIZE
042200           INTO CAND-REASON(CAND-IDX)
042300           WITH POINTER WS-REASON-PTR.
042400
042500     IF AMMO-LEVEL-IS-PRESENT(UNIT-IDX)
042600         COMPUTE WS-AMMO-PCT ROUNDED =
042700             AMMO-LEVEL-T(UNIT-IDX) * 100
042800         STRING " Municion: " DELIMITED BY SIZE
042900                WS-AMMO-PCT DELIMITED BY SIZE
043000                "%." DELIMITED BY SIZE
043100           INTO CAND-REASON(CAND-IDX)
043200           WITH POINTER WS-REASON-PTR
043300     ELSE
043400         STRING " Municion: N/D." DELIMITED BY SIZE
043500           INTO CAND-REASON(CAND-IDX)
043600           WITH POINTER WS-REASON-PTR.
043700
043800     IF WS-CAP-MATCHED
043900         STRING " Capacidad: COINCIDE (+10)." DELIMITED BY SIZE
044000           INTO CAND-REASON(CAND-IDX)
044100           WITH POINTER WS-REASON-PTR
044200     ELSE
044300         STRING " Capacidad: SIN COINCIDENCIA." DELIMITED BY SIZE
044400           INTO CAND-REASON(CAND-IDX)
044500           WITH POINTER WS-REASON-PTR.
044600
044700     IF WI-IMPACT-YES
044800         STRING " Clima: IMPACTO OPERACIONAL." DELIMITED BY SIZE
044900           INTO CAND-REASON(CAND-IDX)
045000           WITH POINTER WS-REASON-PTR
045100     ELSE
045200         IF WI-CONDITION = "NUBLADO"
045300             STRING " Clima: NUBLADO." DELIMITED BY SIZE
045400               INTO CAND-REASON(CAND-IDX)
045500               WITH POINTER WS-REASON-PTR
045600         ELSE
045700             STRING " Clima: SIN IMPACTO." DELIMITED BY SIZE
045800               INTO CAND-REASON(CAND-IDX)
045900               WITH POINTER WS-REASON-PTR.
046000
046100     IF UNIT-LAT-T(UNIT-IDX) > 6.0 OR UNIT-LAT-T(UNIT-IDX) < 2.0
046200         STRING " Terreno: ACCIDENTADO." DELIMITED BY SIZE
046300           INTO CAND-REASON(CAND-IDX)
046400           WITH POINTER WS-REASON-PTR
046500     ELSE
046600         STRING " Terreno: NORMAL." DELIMITED BY SIZE
046700           INTO CAND-REASON(CAND-IDX)
046800           WITH POINTER WS-REASON-PTR.
046900 220-EXIT.
047000     EXIT.
047100
047200 230-CHECK-CAPABILITY.
047300     MOVE "230-CHECK-CAPABILITY" TO PARA-NAME.
047400     IF CAPABILITY-T(UNIT-IDX WS-CAP-IDX) = SPACES
047500         GO TO 230-EXIT.
047600     MOVE CAPABILITY-T(UNIT-IDX WS-CAP-IDX) TO WS-CAP-UP.
047700     INSPECT WS-CAP-UP
047800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
047900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048000     MOVE ZERO TO WS-CAP-LEN.
048100     INSPECT WS-CAP-UP TALLYING WS-CAP-LEN
048200         FOR CHARACTERS BEFORE INITIAL SPACE.
048300     PERFORM 235-CHECK-ONE-KEYWORD THRU 235-EXIT
048400         VARYING WS-KW-IDX FROM 1 BY 1
048500         UNTIL WS-KW-IDX > 5 OR WS-CAP-MATCHED.
048600 230-EXIT.
048700     EXIT.
048800
048900 235-CHECK-ONE-KEYWORD.
049000     MOVE "235-CHECK-ONE-KEYWORD" TO PARA-NAME.
049100     IF WS-THREAT-KEYWORD(WS-KW-IDX) = SPACES
049200         GO TO 235-EXIT.
049300     MOVE WS-THREAT-KEYWORD(WS-KW-IDX) TO WS-KW-UP.
049400     INSPECT WS-KW-UP
049500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
049600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
049700     MOVE ZERO TO WS-KW-LEN.
049800     INSPECT WS-KW-UP TALLYING WS-KW-LEN
049900         FOR CHARACTERS BEFORE INITIAL SPACE.
050000     IF WS-KW-LEN = 0 OR WS-KW-LEN > WS-CAP-LEN
050100         GO TO 235-EXIT.
050200     PERFORM 236-CHECK-ONE-POSITION THRU 236-EXIT
050300         VARYING WS-SUB-POS FROM 1 BY 1
050400         UNTIL WS-SUB-POS > (WS-CAP-LEN - WS-KW-LEN + 1)
050500            OR WS-CAP-MATCHED.
050600 235-EXIT.
050700     EXIT.
050800
050900 236-CHECK-ONE-POSITION.
051000     MOVE "236-CHECK-ONE-POSITION" TO PARA-NAME.
051100     IF WS-CAP-UP(WS-SUB-POS:WS-KW-LEN) =
051200        WS-KW-UP(1:WS-KW-LEN)
051300         SET WS-CAP-MATCHED TO TRUE.
051400 236-EXIT.
051500     EXIT.
051600
051700 240-FIND-NEAREST-WX.
051800     MOVE "240-FIND-NEAREST-WX" TO PARA-NAME.
051900     MOVE UNIT-LAT-T(UNIT-IDX) TO GC-LAT1.
052000     MOVE UNIT-LON-T(UNIT-IDX) TO GC-LON1.
052100     MOVE WX-LAT-T(WX-IDX) TO GC-LAT2.
052200     MOVE WX-LON-T(WX-IDX) TO GC-LON2.
052300     CALL "GEODIST" USING GEODIST-CALL-PARMS.
052400     IF GC-DIST-OUT < WS-NEAREST-WX-DIST
052500         MOVE GC-DIST-OUT TO WS-NEAREST-WX-DIST
052600         MOVE WX-IDX TO WS-NEAREST-WX-IDX.
052700 240-EXIT.
052800     EXIT.
052900
053000*  NOTE (RK 062296): PERFORM ... UNTIL LOOPS ABOVE USE A
053100*  CONTAINED "PERFORM VARYING" BODY FOR THE SUBSTRING SCAN ONLY
053200*  BECAUSE THE COMPARE ITSELF HAS NO SEPARATE PARAGRAPH TO
053300*  DROP INTO - SHOP STANDARD IS STILL PERFORM-THRU FOR EVERY
053400*  OTHER LOOP IN THIS PROGRAM.
053500 300-SORT-CANDIDATES.
053600     MOVE "300-SORT-CANDIDATES" TO PARA-NAME.
053700     IF WS-CAND-COUNT > 1
053800         PERFORM 310-BUBBLE-PASS THRU 310-EXIT
053900             VARYING WS-I FROM 1 BY 1
054000             UNTIL WS-I >= WS-CAND-COUNT.
054100 300-EXIT.
054200     EXIT.
054300
054400 310-BUBBLE-PASS.
054500     MOVE "310-BUBBLE-PASS" TO PARA-NAME.
054600     PERFORM 320-BUBBLE-COMPARE THRU 320-EXIT
054700         VARYING WS-J FROM 1 BY 1
054800         UNTIL WS-J > (WS-CAND-COUNT - WS-I).
054900 310-EXIT.
055000     EXIT.
055100
055200 320-BUBBLE-COMPARE.
055300     MOVE "320-BUBBLE-COMPARE" TO PARA-NAME.
055400     IF CAND-SCORE(WS-J) < CAND-SCORE(WS-J + 1)
055500         MOVE WS-CAND-ROW(WS-J)     TO WS-SWAP-HOLD
055600         MOVE WS-CAND-ROW(WS-J + 1) TO WS-CAND-ROW(WS-J)
055700         MOVE WS-SWAP-HOLD          TO WS-CAND-ROW(WS-J + 1).
055800 320-EXIT.
055900     EXIT.
056000
056100 400-WRITE-TOP-FIVE.
056200     MOVE "400-WRITE-TOP-FIVE" TO PARA-NAME.
056300     PERFORM 410-WRITE-ONE-RECOMMND THRU 410-EXIT
056400         VARYING CAND-IDX FROM 1 BY 1
056500         UNTIL CAND-IDX > 5 OR CAND-IDX > WS-CAND-COUNT.
056600 400-EXIT.
056700     EXIT.
056800
056900 410-WRITE-ONE-RECOMMND.
057000     MOVE "410-WRITE-ONE-RECOMMND" TO PARA-NAME.
057100     MOVE CAND-UNIT-ID(CAND-IDX)   TO REC-UNIT-ID-R.
057200     MOVE CAND-UNIT-NAME(CAND-IDX) TO REC-UNIT-NAME-R.
057300     MOVE CAND-SCORE(CAND-IDX)     TO REC-SCORE-R.
057400     MOVE CAND-TTI(CAND-IDX)       TO TIME-TO-INTERCEPT-R.
057500     MOVE CAND-REASON(CAND-IDX)    TO REASONING-R.
057600     WRITE RECOMMND-REC.
057700 410-EXIT.
057800     EXIT.
057900
058000 900-CLEANUP.
058100     MOVE "900-CLEANUP" TO PARA-NAME.
058200     CLOSE CTLCARD-FILE, UNITS-FILE, INTEL-FILE, WEATHER-FILE,
058300           SYSOUT, RECOMMND-FILE.
058400     DISPLAY "******** NORMAL END OF JOB THRTRESP ********".
058500 900-EXIT.
058600     EXIT.
058700
058800 1000-ABEND-RTN.
058900     WRITE SYSOUT-REC FROM ABEND-REC.
059000     CLOSE CTLCARD-FILE, UNITS-FILE, INTEL-FILE, WEATHER-FILE,
059100           SYSOUT, RECOMMND-FILE.
059200     DISPLAY "*** ABNORMAL END OF JOB-THRTRESP ***" UPON CONSOLE.
059300     DIVIDE ZERO-VAL INTO ONE-VAL.

