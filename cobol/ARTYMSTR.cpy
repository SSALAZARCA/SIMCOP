000100******************************************************************
000200*    ARTYMSTR -- ARTILLERY PIECE RECORD (SINGLE INSTANCE)       *
000300*    USED AS A SCRATCH WORK AREA WHEN FMPROC HOLDS ONE PIECE    *
000400*    ASIDE FROM THE ARTYTAB IN-MEMORY TABLE.                    *
000500******************************************************************
000600 01  ARTY-HOLD-REC.
000700     05  ARTY-ID-A                  PIC X(12).
000800     05  ARTY-NAME-A                PIC X(30).
000900     05  ARTY-TYPE-A                PIC X(16).
001000         88  ARTY-IS-HOW155         VALUE "HOWITZER-155".
001100         88  ARTY-IS-MLRS           VALUE "MLRS".
001200         88  ARTY-IS-HOW105         VALUE "HOWITZER-105".
001300         88  ARTY-IS-HOW105-LG1     VALUE "HOWITZER-105-LG1".
001400     05  ARTY-LAT-A                 PIC S9(3)V9(6).
001500     05  ARTY-LON-A                 PIC S9(3)V9(6).
001600     05  MIN-RANGE-M-A              PIC 9(6).
001700     05  MAX-RANGE-M-A              PIC 9(6).
001800     05  AMMO-STOCK-COUNT-A         PIC 9.
001900     05  AMMO-STOCK-DTL-A OCCURS 4 TIMES.
002000         10  AMMO-TYPE-A            PIC X(8).
002100         10  AMMO-QTY-A             PIC 9(5).
002200     05  FILLER                     PIC X(9).
