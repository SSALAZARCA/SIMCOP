000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FMPROC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/14/93.
000700 DATE-COMPILED. 11/14/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*  CHANGE LOG                                                    *
001200*  111493 JS  ORIGINAL - FIRE-MISSION LIFECYCLE PROCESSOR,       *JS111493
001300*             REPLACES THE OLD CARD-DECK ASSIGN/FIRE WORKSHEET  * JS111493
001400*  051794 JS  ASSIGN ACTION NOW REJECTS OUT-OF-RANGE MISSIONS   * JS051794
001500*             INSTEAD OF ABENDING - FIRE DIRECTION WANTS THE    * JS051794
001600*             REASON ON THE RECORD, NOT A DUMP                  * JS051794
001700*  091898 JS  Y2K REVIEW - LIFECYCLE STAMPS ARE CALLER-SUPPLIED * JS091898
001800*             15-DIGIT EPOCH VALUES, CERTIFIED COMPLIANT        * JS091898
001900*  030299 MO  PROJECTILE BLANK NOW DEFAULTS TO "HE" PER FIRE    * MO030299
002000*             DIRECTION CENTER STANDING ORDER 99-04              *MO030299
002100*  071202 TW  AMMO TYPE MATCH IS NOW CASE-INSENSITIVE - REQUESTS *TW071202
002200*             WERE COMING IN LOWER CASE FROM THE FORWARD OP      *TW071202
002300*  042904 MO  FIREMSN IS NOW OLD-MASTER/NEW-MASTER STYLE - THE   *MO042904
002400*             OLD IN-PLACE REWRITE WAS LOSING RECORDS ON RESTART *MO042904
002500******************************************************************
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT SYSOUT
003700     ASSIGN TO UT-S-SYSOUT
003800       ORGANIZATION IS SEQUENTIAL.
003900
004000     SELECT ARTILLERY-FILE
004100     ASSIGN TO UT-S-ARTY
004200       ACCESS MODE IS SEQUENTIAL
004300       FILE STATUS IS AFCODE.
004400
004500     SELECT FIREMSN-IN
004600     ASSIGN TO UT-S-FMIN
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS IFCODE.
004900
005000     SELECT FIREMSN-OUT
005100     ASSIGN TO UT-S-FMOUT
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS OFCODE.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  SYSOUT
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 100 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS SYSOUT-REC.
006300 01  SYSOUT-REC                  PIC X(100).
006400
006500 FD  ARTILLERY-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 150 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS ARTY-HOLD-REC.
007100 COPY ARTYMSTR.
007200
007300****** FIREMSN-IN CARRIES THE REQUESTED STATUS IN FM-STATUS-F;
007400****** THE ASSIGN ACTION IS SIGNALLED BY A PENDING MISSION WITH
007500****** A NAMED CANDIDATE PIECE IN ASSIGNED-ARTY-F.
007600 FD  FIREMSN-IN
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 168 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS FIRE-MSN-REC.
008200 COPY FIREMSN.
008300 01  FIRE-MSN-REC-ALT REDEFINES FIRE-MSN-REC PIC X(168).
008400
008500 FD  FIREMSN-OUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 168 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS FIRE-MSN-OUT-REC.
009100 01  FIRE-MSN-OUT-REC            PIC X(168).
009200
009300 WORKING-STORAGE SECTION.
009400 77  ZERO-VAL                    PIC 9 COMP VALUE 0.
009500 77  ONE-VAL                     PIC 9 COMP VALUE 1.
009600
009700 01  FILE-STATUS-CODES.
009800     05  AFCODE                  PIC X(2).
009900         88  NO-MORE-ARTY        VALUE "10".
010000     05  IFCODE                  PIC X(2).
010100         88  NO-MORE-MISSIONS    VALUE "10".
010200     05  OFCODE                  PIC X(2).
010300         88  CODE-WRITE          VALUE SPACES.
010400     05  FILLER              PIC X(1) VALUE SPACE.
010500
010600 COPY ARTYTAB.
010700 01  ARTY-COUNT                  PIC S9(4) COMP VALUE ZERO.
010800
010900 01  WS-DEFAULT-PROJECTILE       PIC X(8) VALUE "HE".
011000
011100 01  GEODIST-CALL-PARMS.
011200     05  GC-LAT1                 PIC S9(3)V9(6).
011300     05  GC-LON1                 PIC S9(3)V9(6).
011400     05  GC-LAT2                 PIC S9(3)V9(6).
011500     05  GC-LON2                 PIC S9(3)V9(6).
011600     05  GC-UNIT-SW              PIC X VALUE "M".
011700     05  GC-DIST-OUT             PIC S9(7)V9(3).
011800 01  GEODIST-CALL-PARMS-ALT REDEFINES GEODIST-CALL-PARMS.
011900     05  FILLER                  PIC X(25).
012000     05  GC-DIST-OUT-ALT         PIC S9(7)V9(3).
012100 01  GC-RANGE-M-INT               PIC S9(7).
012200
012300 01  WS-TIMESTAMP-WORK.
012400     05  WS-DATE-CC              PIC 9(2) VALUE 20.
012500     05  WS-DATE-6               PIC 9(6).
012600     05  WS-TIME-8               PIC 9(8).
012700     05  WS-EPOCH-STAND-IN       PIC 9(15).
012800 01  WS-TIMESTAMP-DISP REDEFINES WS-TIMESTAMP-WORK
012900                                  PIC X(31).
013000
013100 01  WS-MSN-WORK.
013200     05  WS-ARTY-FOUND-SW        PIC X.
013300         88  WS-ARTY-FOUND       VALUE "Y".
013400     05  WS-ARTY-FOUND-IDX       PIC S9(4) COMP.
013500     05  WS-AMMO-FOUND-SW        PIC X.
013600         88  WS-AMMO-FOUND       VALUE "Y".
013700     05  WS-AMMO-FOUND-IDX       PIC S9(4) COMP.
013800     05  WS-PROJECTILE-UP        PIC X(8).
013900     05  WS-AMMO-TYPE-UP         PIC X(8).
014000     05  FILLER              PIC X(1) VALUE SPACE.
014100
014200 COPY ABENDREC.
014300
014400 PROCEDURE DIVISION.
014500 000-MAINLINE.
014600     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
014700     PERFORM 100-LOAD-ARTY-TABLE THRU 100-EXIT
014800         UNTIL NO-MORE-ARTY.
014900     PERFORM 200-PROCESS-MISSION THRU 200-EXIT
015000         UNTIL NO-MORE-MISSIONS.
015100     PERFORM 900-CLEANUP THRU 900-EXIT.
015200     MOVE ZERO TO RETURN-CODE.
015300     GOBACK.
015400
015500 010-HOUSEKEEPING.
015600     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
015700     DISPLAY "******** BEGIN JOB FMPROC ********".
015800     OPEN INPUT ARTILLERY-FILE, FIREMSN-IN.
015900     OPEN OUTPUT SYSOUT, FIREMSN-OUT.
016000     READ ARTILLERY-FILE INTO ARTY-HOLD-REC
016100         AT END
016200         MOVE "10" TO AFCODE
016300     END-READ.
016400     READ FIREMSN-IN
016500         AT END
016600         MOVE "10" TO IFCODE
016700     END-READ.
016800     ACCEPT WS-DATE-6 FROM DATE.
016900     ACCEPT WS-TIME-8 FROM TIME.
017000     COMPUTE WS-EPOCH-STAND-IN =
017100         (WS-DATE-CC * 1000000000000) +
017200         (WS-DATE-6  * 1000000) +
017300         (WS-TIME-8  / 100).
017400 010-EXIT.
017500     EXIT.
017600
017700 100-LOAD-ARTY-TABLE.
017800     MOVE "100-LOAD-ARTY-TABLE" TO PARA-NAME.
017900     ADD 1 TO ARTY-COUNT.
018000     SET ARTY-IDX TO ARTY-COUNT.
018100     MOVE ARTY-ID-A         TO ARTY-ID-T(ARTY-IDX).
018200     MOVE ARTY-NAME-A       TO ARTY-NAME-T(ARTY-IDX).
018300     MOVE ARTY-TYPE-A       TO ARTY-TYPE-T(ARTY-IDX).
018400     MOVE ARTY-LAT-A        TO ARTY-LAT-T(ARTY-IDX).
018500     MOVE ARTY-LON-A        TO ARTY-LON-T(ARTY-IDX).
018600     MOVE MIN-RANGE-M-A     TO MIN-RANGE-M-T(ARTY-IDX).
018700     MOVE MAX-RANGE-M-A     TO MAX-RANGE-M-T(ARTY-IDX).
018800     MOVE AMMO-STOCK-COUNT-A TO AMMO-STOCK-COUNT-T(ARTY-IDX).
018900     MOVE AMMO-STOCK-DTL-A(1) TO AMMO-STOCK-DTL-T(ARTY-IDX, 1).
019000     MOVE AMMO-STOCK-DTL-A(2) TO AMMO-STOCK-DTL-T(ARTY-IDX, 2).
019100     MOVE AMMO-STOCK-DTL-A(3) TO AMMO-STOCK-DTL-T(ARTY-IDX, 3).
019200     MOVE AMMO-STOCK-DTL-A(4) TO AMMO-STOCK-DTL-T(ARTY-IDX, 4).
019300     READ ARTILLERY-FILE INTO ARTY-HOLD-REC
019400         AT END
019500         MOVE "10" TO AFCODE
019600     END-READ.
019700 100-EXIT.
019800     EXIT.
019900
020000 200-PROCESS-MISSION.
020100     MOVE "200-PROCESS-MISSION" TO PARA-NAME.
020200     EVALUATE TRUE
020300         WHEN FM-PENDING AND ASSIGNED-ARTY-F NOT = SPACES
020400             PERFORM 210-DO-ASSIGN THRU 210-EXIT
020500         WHEN FM-ACTIVE
020600             PERFORM 220-DO-ACTIVATE THRU 220-EXIT
020700         WHEN FM-REJECTED
020800             PERFORM 230-DO-REJECT THRU 230-EXIT
020900         WHEN FM-COMPLETED
021000             PERFORM 240-DO-COMPLETE THRU 240-EXIT
021100         WHEN OTHER
021200             CONTINUE
021300     END-EVALUATE.
021400     WRITE FIRE-MSN-OUT-REC FROM FIRE-MSN-REC.
021500     READ FIREMSN-IN
021600         AT END
021700         MOVE "10" TO IFCODE
021800     END-READ.
021900 200-EXIT.
022000     EXIT.
022100
022200 210-DO-ASSIGN.
022300     MOVE "210-DO-ASSIGN" TO PARA-NAME.
022400     MOVE "N" TO WS-ARTY-FOUND-SW.
022500     PERFORM 215-FIND-ARTY THRU 215-EXIT
022600         VARYING ARTY-IDX FROM 1 BY 1
022700         UNTIL ARTY-IDX > ARTY-COUNT OR WS-ARTY-FOUND.
022800     IF NOT WS-ARTY-FOUND
022900         MOVE "REJECTED" TO FM-STATUS-F
023000         MOVE "PIEZA DE ARTILLERIA NO ENCONTRADA"
023100             TO REJECT-REASON-F
023200         MOVE SPACES TO ASSIGNED-ARTY-F
023300         GO TO 210-EXIT.
023400     SET ARTY-IDX TO WS-ARTY-FOUND-IDX.
023500     MOVE ARTY-LAT-T(ARTY-IDX) TO GC-LAT1.
023600     MOVE ARTY-LON-T(ARTY-IDX) TO GC-LON1.
023700     MOVE TGT-LAT-F TO GC-LAT2.
023800     MOVE TGT-LON-F TO GC-LON2.
023900     CALL "GEODIST" USING GEODIST-CALL-PARMS.
024000     COMPUTE GC-RANGE-M-INT = GC-DIST-OUT.
024100     IF GC-RANGE-M-INT > MAX-RANGE-M-T(ARTY-IDX)
024200        OR GC-RANGE-M-INT < MIN-RANGE-M-T(ARTY-IDX)
024300         MOVE "REJECTED" TO FM-STATUS-F
024400         MOVE "OBJETIVO FUERA DE ALCANCE DE LA PIEZA"
024500             TO REJECT-REASON-F
024600         MOVE SPACES TO ASSIGNED-ARTY-F
024700     ELSE
024800         MOVE "APPROVED" TO FM-STATUS-F.
024900 210-EXIT.
025000     EXIT.
025100
025200 215-FIND-ARTY.
025300     MOVE "215-FIND-ARTY" TO PARA-NAME.
025400     IF ARTY-ID-T(ARTY-IDX) = ASSIGNED-ARTY-F
025500         MOVE "Y" TO WS-ARTY-FOUND-SW
025600         MOVE ARTY-IDX TO WS-ARTY-FOUND-IDX.
025700 215-EXIT.
025800     EXIT.
025900
026000 220-DO-ACTIVATE.
026100     MOVE "220-DO-ACTIVATE" TO PARA-NAME.
026200     IF ASSIGNED-ARTY-F = SPACES
026300         MOVE "REJECTED" TO FM-STATUS-F
026400         MOVE "NO HAY PIEZA ASIGNADA PARA ACTIVAR LA MISION"
026500             TO REJECT-REASON-F
026600         GO TO 220-EXIT.
026700     MOVE "N" TO WS-ARTY-FOUND-SW.
026800     PERFORM 215-FIND-ARTY THRU 215-EXIT
026900         VARYING ARTY-IDX FROM 1 BY 1
027000         UNTIL ARTY-IDX > ARTY-COUNT OR WS-ARTY-FOUND.
027100     IF NOT WS-ARTY-FOUND
027200         MOVE "REJECTED" TO FM-STATUS-F
027300         MOVE "PIEZA ASIGNADA YA NO EXISTE"
027400             TO REJECT-REASON-F
027500         GO TO 220-EXIT.
027600     SET ARTY-IDX TO WS-ARTY-FOUND-IDX.
027700     IF PROJECTILE-F = SPACES
027800         MOVE WS-DEFAULT-PROJECTILE TO PROJECTILE-F.
027900     MOVE PROJECTILE-F TO WS-PROJECTILE-UP.
028000     INSPECT WS-PROJECTILE-UP
028100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
028200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028300     MOVE "N" TO WS-AMMO-FOUND-SW.
028400     PERFORM 225-FIND-AMMO THRU 225-EXIT
028500         VARYING AMMO-IDX FROM 1 BY 1
028600         UNTIL AMMO-IDX > AMMO-STOCK-COUNT-T(ARTY-IDX)
028700            OR WS-AMMO-FOUND.
028800     IF NOT WS-AMMO-FOUND
028900         MOVE "REJECTED" TO FM-STATUS-F
029000         MOVE "TIPO DE MUNICION NO DISPONIBLE"
029100             TO REJECT-REASON-F
029200         GO TO 220-EXIT.
029300     IF AMMO-QTY-T(ARTY-IDX, WS-AMMO-FOUND-IDX) < 1
029400         MOVE "REJECTED" TO FM-STATUS-F
029500         MOVE "MUNICION AGOTADA"
029600             TO REJECT-REASON-F
029700         GO TO 220-EXIT.
029800     SUBTRACT 1 FROM AMMO-QTY-T(ARTY-IDX, WS-AMMO-FOUND-IDX).
029900     MOVE "ACTIVE" TO FM-STATUS-F.
030000     MOVE WS-EPOCH-STAND-IN TO FIRE-TS-F.
030100 220-EXIT.
030200     EXIT.
030300
030400 225-FIND-AMMO.
030500     MOVE "225-FIND-AMMO" TO PARA-NAME.
030600     MOVE AMMO-TYPE-T(ARTY-IDX, AMMO-IDX) TO WS-AMMO-TYPE-UP.
030700     INSPECT WS-AMMO-TYPE-UP
030800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
030900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031000     IF WS-AMMO-TYPE-UP = WS-PROJECTILE-UP
031100         MOVE "Y" TO WS-AMMO-FOUND-SW
031200         MOVE AMMO-IDX TO WS-AMMO-FOUND-IDX.
031300 225-EXIT.
031400     EXIT.
031500
031600 230-DO-REJECT.
031700     MOVE "230-DO-REJECT" TO PARA-NAME.
031800     IF REJECT-REASON-F = SPACES
031900         MOVE "RECHAZADA SIN MOTIVO ESPECIFICO"
032000             TO REJECT-REASON-F.
032100 230-EXIT.
032200     EXIT.
032300
032400 240-DO-COMPLETE.
032500     MOVE "240-DO-COMPLETE" TO PARA-NAME.
032600     MOVE WS-EPOCH-STAND-IN TO COMPLETE-TS-F.
032700 240-EXIT.
032800     EXIT.
032900
033000 900-CLEANUP.
033100     MOVE "900-CLEANUP" TO PARA-NAME.
033200     CLOSE ARTILLERY-FILE, FIREMSN-IN, SYSOUT, FIREMSN-OUT.
033300     DISPLAY "******** NORMAL END OF JOB FMPROC ********".
033400 900-EXIT.
033500     EXIT.
033600
033700 1000-ABEND-RTN.
033800     WRITE SYSOUT-REC FROM ABEND-REC.
033900     CLOSE ARTILLERY-FILE, FIREMSN-IN, SYSOUT, FIREMSN-OUT.
034000     DISPLAY "*** ABNORMAL END OF JOB-FMPROC ***" UPON CONSOLE.
034100     DIVIDE ZERO-VAL INTO ONE-VAL.

