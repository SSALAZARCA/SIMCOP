000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  UAVFIND.
000400 AUTHOR. R KOWALSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/11/96.
000700 DATE-COMPILED. 02/11/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*  CHANGE LOG                                                    *
001200*  021196 RK  ORIGINAL - UAV SUPPORT FINDER FOR SIOCH TASKING   * RK021196
001300*  081297 RK  ADDED RECON MATCH FOR SPECIALIZED ASSETS PER      * RK081297
001400*             DOCTRINE UPDATE FROM G-2                          * RK081297
001500*  091898 JS  Y2K REVIEW - NO DATE FIELDS, CERTIFIED COMPLIANT  * JS091898
001600*  042601 MO  BATTERY THRESHOLD CHANGED FROM 25% TO STRICT      * MO042601
001700*             GREATER-THAN 20% PER REVISED SORTIE MINIMUMS      * MO042601
001800*  110305 TW  A UNIT WITH SEVERAL QUALIFYING ASSETS NOW LISTS   * TW110305
001900*             ONLY ONCE - WAS DUPLICATING ON THE LISTING        * TW110305
002000******************************************************************
002100
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SOURCE-COMPUTER. IBM-390.
002500 OBJECT-COMPUTER. IBM-390.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT SYSOUT
003200     ASSIGN TO UT-S-SYSOUT
003300       ORGANIZATION IS SEQUENTIAL.
003400
003500     SELECT CTLCARD-FILE
003600     ASSIGN TO UT-S-CTLCARD
003700       ACCESS MODE IS SEQUENTIAL
003800       FILE STATUS IS IFCODE.
003900
004000     SELECT UNITS-FILE
004100     ASSIGN TO UT-S-UNITS
004200       ACCESS MODE IS SEQUENTIAL
004300       FILE STATUS IS UFCODE.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  SYSOUT
004800     RECORDING MODE IS F
004900     LABEL RECORDS ARE STANDARD
005000     RECORD CONTAINS 100 CHARACTERS
005100     BLOCK CONTAINS 0 RECORDS
005200     DATA RECORD IS SYSOUT-REC.
005300 01  SYSOUT-REC                  PIC X(100).
005400
005500****** CONTROL CARD NAMES MISSION TYPE AND TARGET COORDINATES.
005600 FD  CTLCARD-FILE
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 40 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     DATA RECORD IS CTLCARD-REC.
006200 01  CTLCARD-REC.
006300     05  CC-MISSION-TYPE         PIC X(20).
006400     05  CC-TARGET-LAT           PIC S9(3)V9(6).
006500     05  CC-TARGET-LON           PIC S9(3)V9(6).
006600
006700 FD  UNITS-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 340 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS UNIT-MASTER-REC.
007300 COPY UNITMSTR.
007400
007500 WORKING-STORAGE SECTION.
007600 77  ZERO-VAL                    PIC 9 COMP VALUE 0.
007700 77  ONE-VAL                     PIC 9 COMP VALUE 1.
007800
007900 01  FILE-STATUS-CODES.
008000     05  IFCODE                  PIC X(2).
008100         88  CODE-READ           VALUE SPACES.
008200         88  NO-MORE-DATA        VALUE "10".
008300     05  UFCODE                  PIC X(2).
008400         88  UNITS-READ          VALUE SPACES.
008500         88  NO-MORE-UNITS       VALUE "10".
008600     05  OFCODE                  PIC X(2).
008700         88  CODE-WRITE          VALUE SPACES.
008800 01  FILE-STATUS-CODES-ALT REDEFINES FILE-STATUS-CODES.
008900     05  FS-CODES-COMBINED       PIC X(6).
009000
009100 01  WS-MISSION-TYPE-WORK.
009200     05  WS-MISSION-TYPE-UP      PIC X(20).
009300         88  WS-IS-STRIKE        VALUE "STRIKE              ".
009400         88  WS-IS-RECON         VALUE "RECON               ".
009500
009600 01  WS-MISSION-TYPE-ALT REDEFINES WS-MISSION-TYPE-WORK.
009700     05  WS-MISSION-TYPE-BYTES   PIC X(20).
009800
009900 01  GEODIST-CALL-PARMS.
010000     05  GC-LAT1                 PIC S9(3)V9(6).
010100     05  GC-LON1                 PIC S9(3)V9(6).
010200     05  GC-LAT2                 PIC S9(3)V9(6).
010300     05  GC-LON2                 PIC S9(3)V9(6).
010400     05  GC-UNIT-SW              PIC X VALUE "K".
010500     05  GC-DIST-OUT             PIC S9(7)V9(3).
010600
010700 01  GEODIST-CALL-PARMS-ALT REDEFINES GEODIST-CALL-PARMS.
010800     05  FILLER                  PIC X(25).
010900     05  GC-DIST-OUT-ALT         PIC S9(7)V9(3).
011000
011100 01  WS-SUBSCRIPTS.
011200     05  WS-UAV-IDX              PIC 9 COMP.
011300     05  WS-MATCH-SW             PIC X.
011400         88  WS-UNIT-MATCHED     VALUE "Y".
011500         88  WS-UNIT-NOT-MATCHED VALUE "N".
011600     05  WS-UNITS-LISTED         PIC S9(5) COMP VALUE ZERO.
011700     05  FILLER              PIC X(1) VALUE SPACE.
011800
011900 01  WS-DETAIL-REC.
012000     05  DTL-UNIT-ID             PIC X(12).
012100     05  FILLER                  PIC X(3) VALUE SPACES.
012200     05  DTL-UNIT-NAME           PIC X(30).
012300     05  FILLER                  PIC X(3) VALUE SPACES.
012400     05  DTL-UAV-ID              PIC X(12).
012500     05  FILLER                  PIC X(3) VALUE SPACES.
012600     05  DTL-BATTERY             PIC ZZ9.9.
012700     05  FILLER                  PIC X(3) VALUE SPACES.
012800     05  DTL-DIST-KM             PIC ZZZZ9.999.
012900     05  FILLER                  PIC X(17) VALUE SPACES.
013000
013100 01  WS-COUNT-REC.
013200     05  FILLER                  PIC X(18) VALUE
013300         "UNITS QUALIFIED:  ".
013400     05  CNT-UNITS               PIC ZZZZ9.
013500     05  FILLER                  PIC X(77) VALUE SPACES.
013600
013700 COPY ABENDREC.
013800
013900 PROCEDURE DIVISION.
014000 000-MAINLINE.
014100     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
014200     PERFORM 200-PROCESS-UNIT THRU 200-EXIT
014300         UNTIL NO-MORE-UNITS.
014400     PERFORM 900-CLEANUP THRU 900-EXIT.
014500     MOVE ZERO TO RETURN-CODE.
014600     GOBACK.
014700
014800 100-HOUSEKEEPING.
014900     MOVE "100-HOUSEKEEPING" TO PARA-NAME.
015000     DISPLAY "******** BEGIN JOB UAVFIND ********".
015100     OPEN INPUT CTLCARD-FILE, UNITS-FILE.
015200     OPEN OUTPUT SYSOUT.
015300     READ CTLCARD-FILE
015400         AT END
015500         MOVE "** NO CONTROL CARD SUPPLIED" TO ABEND-REASON
015600         GO TO 1000-ABEND-RTN
015700     END-READ.
015800     MOVE CC-MISSION-TYPE TO WS-MISSION-TYPE-BYTES.
015900     INSPECT WS-MISSION-TYPE-UP
016000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
016100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016200     READ UNITS-FILE INTO UNIT-MASTER-REC
016300         AT END
016400         MOVE "10" TO UFCODE
016500     END-READ.
016600 100-EXIT.
016700     EXIT.
016800
016900 200-PROCESS-UNIT.
017000     MOVE "200-PROCESS-UNIT" TO PARA-NAME.
017100     MOVE "N" TO WS-MATCH-SW.
017200     IF UAV-ASSET-COUNT-M > 0
017300         PERFORM 250-CHECK-UAV-ASSET THRU 250-EXIT
017400             VARYING WS-UAV-IDX FROM 1 BY 1
017500             UNTIL WS-UAV-IDX > UAV-ASSET-COUNT-M
017600                OR WS-UNIT-MATCHED.
017700     READ UNITS-FILE INTO UNIT-MASTER-REC
017800         AT END
017900         MOVE "10" TO UFCODE
018000     END-READ.
018100 200-EXIT.
018200     EXIT.
018300
018400 250-CHECK-UAV-ASSET.
018500     MOVE "250-CHECK-UAV-ASSET" TO PARA-NAME.
018600     IF WS-IS-STRIKE AND NOT UAV-IS-ATTACK(WS-UAV-IDX)
018700         GO TO 250-EXIT.
018800     IF WS-IS-RECON
018900         IF NOT UAV-IS-INTEL(WS-UAV-IDX)
019000            AND NOT UAV-IS-SPECIALIZED(WS-UAV-IDX)
019100             GO TO 250-EXIT.
019200     IF UAV-BATTERY-PCT-M(WS-UAV-IDX) NOT > 20.0
019300         GO TO 250-EXIT.
019400
019500     MOVE UNIT-LAT-M TO GC-LAT1.
019600     MOVE UNIT-LON-M TO GC-LON1.
019700     MOVE CC-TARGET-LAT TO GC-LAT2.
019800     MOVE CC-TARGET-LON TO GC-LON2.
019900     CALL "GEODIST" USING GEODIST-CALL-PARMS.
020000
020100     IF GC-DIST-OUT NOT > UAV-OPER-RADIUS-KM-M(WS-UAV-IDX)
020200         MOVE "Y" TO WS-MATCH-SW
020300         MOVE UNIT-ID-M   TO DTL-UNIT-ID
020400         MOVE UNIT-NAME-M TO DTL-UNIT-NAME
020500         MOVE UAV-ID-M(WS-UAV-IDX) TO DTL-UAV-ID
020600         MOVE UAV-BATTERY-PCT-M(WS-UAV-IDX) TO DTL-BATTERY
020700         MOVE GC-DIST-OUT TO DTL-DIST-KM
020800         WRITE SYSOUT-REC FROM WS-DETAIL-REC
020900         ADD 1 TO WS-UNITS-LISTED.
021000 250-EXIT.
021100     EXIT.
021200
021300 900-CLEANUP.
021400     MOVE "900-CLEANUP" TO PARA-NAME.
021500     MOVE WS-UNITS-LISTED TO CNT-UNITS.
021600     WRITE SYSOUT-REC FROM WS-COUNT-REC.
021700     CLOSE CTLCARD-FILE, UNITS-FILE, SYSOUT.
021800     DISPLAY "******** NORMAL END OF JOB UAVFIND ********".
021900 900-EXIT.
022000     EXIT.
022100
022200 1000-ABEND-RTN.
022300     WRITE SYSOUT-REC FROM ABEND-REC.
022400     CLOSE CTLCARD-FILE, UNITS-FILE, SYSOUT.
022500     DISPLAY "*** ABNORMAL END OF JOB-UAVFIND ***" UPON CONSOLE.
022600     DIVIDE ZERO-VAL INTO ONE-VAL.

