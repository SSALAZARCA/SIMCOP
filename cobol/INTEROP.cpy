000100******************************************************************
000200*    INTEROP -- COALITION INTEROPERABILITY EXTRACT RECORDS      *
000300*    UNIT AND PERSONNEL EXTRACT LINES WRITTEN BY INTRXTRC TO    *
000400*    THE INTEROP FILE FOR COALITION SYSTEM CONSUMPTION.  A       *
000500*    ONE-BYTE RECORD-TYPE FLAG AT THE FRONT OF EACH LINE TELLS  *
000600*    THE COALITION READER WHICH LAYOUT REDEFINITION APPLIES.    *
000700******************************************************************
000800 01  INTEROP-REC.
000900     05  IX-REC-TYPE                PIC X.
001000         88  IX-IS-UNIT-EXTRACT     VALUE "U".
001100         88  IX-IS-PERSN-EXTRACT    VALUE "P".
001200     05  IX-UNIT-EXTRACT.
001300         10  IX-UNIT-NAME-U         PIC X(30).
001400         10  IX-UNIT-LAT-U          PIC S9(3)V9(6).
001500         10  IX-UNIT-LON-U          PIC S9(3)V9(6).
001600         10  IX-UNIT-TYPE-U         PIC X(12).
001700         10  IX-UNIT-STATUS-U       PIC X(12).
001800         10  IX-PUBLIC-ORDER-U      PIC 9V99.
001900         10  IX-CRITICALITY-U       PIC 9.
002000         10  IX-LOC-STATUS-U        PIC X(14).
002100             88  IX-LOC-UNKNOWN      VALUE "Desconocida   ".
002200     05  IX-PERSN-EXTRACT REDEFINES IX-UNIT-EXTRACT.
002300         10  IX-FULL-NAME-P         PIC X(30).
002400         10  IX-RANK-CODE-P         PIC X(6).
002500         10  IX-UNIT-ID-P           PIC X(12).
002600         10  IX-STATUS-P            PIC X(12).
002700         10  FILLER                 PIC X(25).
