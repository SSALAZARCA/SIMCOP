000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PERSSYNC.
000400 AUTHOR. R KOWALSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/19/94.
000700 DATE-COMPILED. 06/19/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*  CHANGE LOG                                                    *
001200*  061994 RK  ORIGINAL - PERSONNEL BREAKDOWN COUNTER SYNC,       *RK061994
001300*             REPLACES THE OLD G-1 CLERK'S HAND TALLY SHEET      *RK061994
001400*  022895 RK  ADDED PROFESSIONAL/REGULAR SOLDIER CLASSES ON      *RK022895
001500*             REQUEST FROM G-1 - PREVIOUSLY ONLY OFFICER/NCO     *RK022895
001600*  091898 JS  Y2K REVIEW - NO DATE ARITHMETIC IN THIS PROGRAM,   *JS091898
001700*             CERTIFIED YEAR-2000 COMPLIANT                      *JS091898
001800*  040501 MO  COUNTER FLOOR OF ZERO ENFORCED ON DELETE ACTIONS - *MO040501
001900*             A BAD ROSTER FEED HAD DRIVEN NCOS-M NEGATIVE       *MO040501
002000*  071309 TW  UNKNOWN RANK PREFIXES NOW LEFT UNTOUCHED, LOGGED   *TW071309
002100*             TO SYSOUT INSTEAD OF FLAGGED AS AN ERROR RECORD    *TW071309
002200******************************************************************
002300
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT SYSOUT
003400     ASSIGN TO UT-S-SYSOUT
003500       ORGANIZATION IS SEQUENTIAL.
003600
003700     SELECT SOLDIERS-FILE
003800     ASSIGN TO UT-S-SOLDIER
003900       ACCESS MODE IS SEQUENTIAL
004000       FILE STATUS IS SFCODE.
004100
004200     SELECT UNITS-IN
004300     ASSIGN TO UT-S-UNITIN
004400       ACCESS MODE IS SEQUENTIAL
004500       FILE STATUS IS UFCODE.
004600
004700     SELECT UNITS-OUT
004800     ASSIGN TO UT-S-UNITOUT
004900       ACCESS MODE IS SEQUENTIAL
005000       FILE STATUS IS OFCODE.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  SYSOUT
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 100 CHARACTERS
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS SYSOUT-REC.
006000 01  SYSOUT-REC                  PIC X(100).
006100
006200 FD  SOLDIERS-FILE
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 70 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS SOLDIER-REC.
006800 COPY SOLDREC.
006900 01  SOLDIER-REC-ALT REDEFINES SOLDIER-REC
007000                        PIC X(70).
007100
007200 FD  UNITS-IN
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 340 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS UNIT-MASTER-REC.
007800 COPY UNITMSTR.
007900 01  UNIT-MASTER-REC-ALT REDEFINES UNIT-MASTER-REC
008000                        PIC X(340).
008100
008200 FD  UNITS-OUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 340 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS UNIT-OUT-REC.
008800 01  UNIT-OUT-REC                PIC X(340).
008900
009000 WORKING-STORAGE SECTION.
009100 77  ZERO-VAL                    PIC 9 COMP VALUE 0.
009200 77  ONE-VAL                     PIC 9 COMP VALUE 1.
009300
009400 01  FILE-STATUS-CODES.
009500     05  SFCODE                  PIC X(2).
009600         88  NO-MORE-SOLDIERS    VALUE "10".
009700     05  UFCODE                  PIC X(2).
009800         88  NO-MORE-UNITS       VALUE "10".
009900     05  OFCODE                  PIC X(2).
010000         88  CODE-WRITE          VALUE SPACES.
010100     05  FILLER              PIC X(1) VALUE SPACE.
010200
010300 COPY UNITTAB.
010400 01  UNIT-COUNT                  PIC S9(4) COMP VALUE ZERO.
010500
010600 01  WS-FIND-WORK.
010700     05  WS-UNIT-FOUND-SW        PIC X.
010800         88  WS-UNIT-FOUND       VALUE "Y".
010900     05  WS-UNIT-FOUND-IDX       PIC S9(4) COMP.
011000     05  FILLER              PIC X(1) VALUE SPACE.
011100
011200 01  WS-RANK-WORK.
011300     05  RANK-CODE-UP            PIC X(6).
011400         88  RANK-IS-OFFICER     VALUE "TE.   " "ST.   "
011500                                       "CT.   " "MY.   "
011600                                       "TC.   " "CR.   "
011700                                       "BG.   " "MG.   "
011800                                       "GR.   ".
011900         88  RANK-IS-NCO         VALUE "CS.   " "CP.   "
012000                                       "SS.   " "SV.   "
012100                                       "SP.   " "SM.   "
012200                                       "SMC.  " "C3.   "
012300                                       "CT3.  ".
012400         88  RANK-IS-PROF        VALUE "SLP.  ".
012500         88  RANK-IS-REGULAR     VALUE "SL18. " "SL12. "
012600                                       "SLR.  ".
012700
012800 01  WS-COUNTERS.
012900     05  WS-SOLDIER-COUNT        PIC S9(6) COMP VALUE ZERO.
013000     05  WS-UPDATE-COUNT         PIC S9(6) COMP VALUE ZERO.
013100     05  WS-SKIP-COUNT           PIC S9(6) COMP VALUE ZERO.
013200     05  FILLER              PIC X(1) VALUE SPACE.
013300
013400 01  WS-DETAIL-REC.
013500     05  FILLER                  PIC X(15) VALUE
013600         "RANO DESCONOCID".
013700     05  DTL-RANK                PIC X(6).
013800     05  FILLER                  PIC X(2) VALUE SPACES.
013900     05  DTL-SOLDIER-ID          PIC X(12).
014000     05  FILLER                  PIC X(65) VALUE SPACES.
014100 01  WS-DETAIL-REC-ALT REDEFINES WS-DETAIL-REC
014200                        PIC X(100).
014300
014400 01  WS-COUNT-REC.
014500     05  FILLER                  PIC X(19) VALUE
014600         "REGISTROS PROCESAD:".
014700     05  CNT-SOLDIERS            PIC ZZZZZ9.
014800     05  FILLER                  PIC X(9) VALUE SPACES.
014900     05  FILLER                  PIC X(20) VALUE
015000         "  ACTUALIZACIONES:  ".
015100     05  CNT-UPDATES             PIC ZZZZZ9.
015200     05  FILLER                  PIC X(37) VALUE SPACES.
015300
015400 COPY ABENDREC.
015500
015600 PROCEDURE DIVISION.
015700 000-MAINLINE.
015800     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
015900     PERFORM 100-LOAD-UNIT-TABLE THRU 100-EXIT
016000         UNTIL NO-MORE-UNITS.
016100     PERFORM 200-PROCESS-SOLDIER THRU 200-EXIT
016200         UNTIL NO-MORE-SOLDIERS.
016300     PERFORM 400-WRITE-UNIT THRU 400-EXIT
016400         VARYING UNIT-IDX FROM 1 BY 1
016500         UNTIL UNIT-IDX > UNIT-COUNT.
016600     PERFORM 900-CLEANUP THRU 900-EXIT.
016700     MOVE ZERO TO RETURN-CODE.
016800     GOBACK.
016900
017000 010-HOUSEKEEPING.
017100     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
017200     DISPLAY "******** BEGIN JOB PERSSYNC ********".
017300     OPEN INPUT SOLDIERS-FILE, UNITS-IN.
017400     OPEN OUTPUT UNITS-OUT, SYSOUT.
017500     READ UNITS-IN
017600         AT END
017700         MOVE "10" TO UFCODE
017800     END-READ.
017900     READ SOLDIERS-FILE
018000         AT END
018100         MOVE "10" TO SFCODE
018200     END-READ.
018300 010-EXIT.
018400     EXIT.
018500
018600 100-LOAD-UNIT-TABLE.
018700     MOVE "100-LOAD-UNIT-TABLE" TO PARA-NAME.
018800     ADD 1 TO UNIT-COUNT.
018900     SET UNIT-IDX TO UNIT-COUNT.
019000     MOVE UNIT-ID-M           TO UNIT-ID-T(UNIT-IDX).
019100     MOVE UNIT-NAME-M         TO UNIT-NAME-T(UNIT-IDX).
019200     MOVE UNIT-TYPE-M         TO UNIT-TYPE-T(UNIT-IDX).
019300     MOVE UNIT-STATUS-M       TO UNIT-STATUS-T(UNIT-IDX).
019400     MOVE PARENT-ID-M         TO PARENT-ID-T(UNIT-IDX).
019500     MOVE UNIT-LAT-M          TO UNIT-LAT-T(UNIT-IDX).
019600     MOVE UNIT-LON-M          TO UNIT-LON-T(UNIT-IDX).
019700     MOVE AMMO-LEVEL-M        TO AMMO-LEVEL-T(UNIT-IDX).
019800     IF AMMO-LEVEL-M NUMERIC
019900         MOVE "Y" TO AMMO-LEVEL-PRESENT-T(UNIT-IDX)
020000     ELSE
020100         MOVE "N" TO AMMO-LEVEL-PRESENT-T(UNIT-IDX).
020200     MOVE DAYS-OF-SUPPLY-M    TO DAYS-OF-SUPPLY-T(UNIT-IDX).
020300     IF DAYS-OF-SUPPLY-M NUMERIC
020400         MOVE "Y" TO DAYS-PRESENT-T(UNIT-IDX)
020500     ELSE
020600         MOVE "N" TO DAYS-PRESENT-T(UNIT-IDX).
020700     MOVE CAPABILITY-M(1)     TO CAPABILITY-T(UNIT-IDX, 1).
020800     MOVE CAPABILITY-M(2)     TO CAPABILITY-T(UNIT-IDX, 2).
020900     MOVE CAPABILITY-M(3)     TO CAPABILITY-T(UNIT-IDX, 3).
021000     MOVE CAPABILITY-M(4)     TO CAPABILITY-T(UNIT-IDX, 4).
021100     MOVE CAPABILITY-M(5)     TO CAPABILITY-T(UNIT-IDX, 5).
021200     MOVE OFFICERS-M          TO OFFICERS-T(UNIT-IDX).
021300     MOVE NCOS-M              TO NCOS-T(UNIT-IDX).
021400     MOVE PROF-SOLDIERS-M     TO PROF-SOLDIERS-T(UNIT-IDX).
021500     MOVE REG-SOLDIERS-M      TO REG-SOLDIERS-T(UNIT-IDX).
021600     MOVE PUBLIC-ORDER-IDX-M  TO PUBLIC-ORDER-IDX-T(UNIT-IDX).
021700     IF PUBLIC-ORDER-IDX-M NUMERIC
021800         MOVE "Y" TO PUBLIC-ORDER-PRESENT-T(UNIT-IDX)
021900     ELSE
022000         MOVE "N" TO PUBLIC-ORDER-PRESENT-T(UNIT-IDX).
022100     MOVE CRITICALITY-M       TO CRITICALITY-T(UNIT-IDX).
022200     IF CRITICALITY-M NUMERIC
022300         MOVE "Y" TO CRITICALITY-PRESENT-T(UNIT-IDX)
022400     ELSE
022500         MOVE "N" TO CRITICALITY-PRESENT-T(UNIT-IDX).
022600     MOVE UAV-ASSET-COUNT-M   TO UAV-ASSET-COUNT-T(UNIT-IDX).
022700     MOVE UAV-ASSET-DTL-M(1)  TO UAV-ASSET-DTL-T(UNIT-IDX, 1).
022800     MOVE UAV-ASSET-DTL-M(2)  TO UAV-ASSET-DTL-T(UNIT-IDX, 2).
022900     MOVE UAV-ASSET-DTL-M(3)  TO UAV-ASSET-DTL-T(UNIT-IDX, 3).
023000     READ UNITS-IN
023100         AT END
023200         MOVE "10" TO UFCODE
023300     END-READ.
023400 100-EXIT.
023500     EXIT.
023600
023700 200-PROCESS-SOLDIER.
023800     MOVE "200-PROCESS-SOLDIER" TO PARA-NAME.
023900     ADD 1 TO WS-SOLDIER-COUNT.
024000     IF ACTION-ADD OR ACTION-DELETE
024100         GO TO 205-FIND-AND-BUMP.
024200     ADD 1 TO WS-SKIP-COUNT.
024300     GO TO 200-READ-NEXT.
024400 205-FIND-AND-BUMP.
024500     PERFORM 210-FIND-UNIT THRU 210-EXIT.
024600     IF WS-UNIT-FOUND
024700         PERFORM 220-CLASSIFY-AND-BUMP THRU 220-EXIT
024800     ELSE
024900         ADD 1 TO WS-SKIP-COUNT.
025000 200-READ-NEXT.
025100     READ SOLDIERS-FILE
025200         AT END
025300         MOVE "10" TO SFCODE
025400     END-READ.
025500 200-EXIT.
025600     EXIT.
025700
025800 210-FIND-UNIT.
025900     MOVE "210-FIND-UNIT" TO PARA-NAME.
026000     MOVE "N" TO WS-UNIT-FOUND-SW.
026100     PERFORM 215-CHECK-ONE-UNIT THRU 215-EXIT
026200         VARYING UNIT-IDX2 FROM 1 BY 1
026300         UNTIL UNIT-IDX2 > UNIT-COUNT OR WS-UNIT-FOUND.
026400 210-EXIT.
026500     EXIT.
026600
026700 215-CHECK-ONE-UNIT.
026800     MOVE "215-CHECK-ONE-UNIT" TO PARA-NAME.
026900     IF UNIT-ID-T(UNIT-IDX2) = SOLDIER-UNIT-ID-S
027000         MOVE "Y" TO WS-UNIT-FOUND-SW
027100         MOVE UNIT-IDX2 TO WS-UNIT-FOUND-IDX.
027200 215-EXIT.
027300     EXIT.
027400
027500 220-CLASSIFY-AND-BUMP.
027600     MOVE "220-CLASSIFY-AND-BUMP" TO PARA-NAME.
027700     MOVE RANK-CODE-S TO RANK-CODE-UP.
027800     INSPECT RANK-CODE-UP
027900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
028000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028100     SET UNIT-IDX TO WS-UNIT-FOUND-IDX.
028200     EVALUATE TRUE
028300         WHEN RANK-IS-OFFICER
028400             PERFORM 230-BUMP-OFFICERS THRU 230-EXIT
028500             ADD 1 TO WS-UPDATE-COUNT
028600         WHEN RANK-IS-NCO
028700             PERFORM 240-BUMP-NCOS THRU 240-EXIT
028800             ADD 1 TO WS-UPDATE-COUNT
028900         WHEN RANK-IS-PROF
029000             PERFORM 250-BUMP-PROF THRU 250-EXIT
029100             ADD 1 TO WS-UPDATE-COUNT
029200         WHEN RANK-IS-REGULAR
029300             PERFORM 260-BUMP-REGULAR THRU 260-EXIT
029400             ADD 1 TO WS-UPDATE-COUNT
029500         WHEN OTHER
029600             MOVE RANK-CODE-S TO DTL-RANK
029700             MOVE SOLDIER-ID-S TO DTL-SOLDIER-ID
029800             WRITE SYSOUT-REC FROM WS-DETAIL-REC
029900             ADD 1 TO WS-SKIP-COUNT
030000     END-EVALUATE.
030100 220-EXIT.
030200     EXIT.
030300
030400 230-BUMP-OFFICERS.
030500     MOVE "230-BUMP-OFFICERS" TO PARA-NAME.
030600     IF ACTION-ADD
030700         ADD 1 TO OFFICERS-T(UNIT-IDX)
030800     ELSE
030900         IF OFFICERS-T(UNIT-IDX) > 0
031000             SUBTRACT 1 FROM OFFICERS-T(UNIT-IDX).
031100 230-EXIT.
031200     EXIT.
031300
031400 240-BUMP-NCOS.
031500     MOVE "240-BUMP-NCOS" TO PARA-NAME.
031600     IF ACTION-ADD
031700         ADD 1 TO NCOS-T(UNIT-IDX)
031800     ELSE
031900         IF NCOS-T(UNIT-IDX) > 0
032000             SUBTRACT 1 FROM NCOS-T(UNIT-IDX).
032100 240-EXIT.
032200     EXIT.
032300
032400 250-BUMP-PROF.
032500     MOVE "250-BUMP-PROF" TO PARA-NAME.
032600     IF ACTION-ADD
032700         ADD 1 TO PROF-SOLDIERS-T(UNIT-IDX)
032800     ELSE
032900         IF PROF-SOLDIERS-T(UNIT-IDX) > 0
033000             SUBTRACT 1 FROM PROF-SOLDIERS-T(UNIT-IDX).
033100 250-EXIT.
033200     EXIT.
033300
033400 260-BUMP-REGULAR.
033500     MOVE "260-BUMP-REGULAR" TO PARA-NAME.
033600     IF ACTION-ADD
033700         ADD 1 TO REG-SOLDIERS-T(UNIT-IDX)
033800     ELSE
033900         IF REG-SOLDIERS-T(UNIT-IDX) > 0
034000             SUBTRACT 1 FROM REG-SOLDIERS-T(UNIT-IDX).
034100 260-EXIT.
034200     EXIT.
034300
034400 400-WRITE-UNIT.
034500     MOVE "400-WRITE-UNIT" TO PARA-NAME.
034600     MOVE UNIT-ID-T(UNIT-IDX)     TO UNIT-ID-M.
034700     MOVE UNIT-NAME-T(UNIT-IDX)   TO UNIT-NAME-M.
034800     MOVE UNIT-TYPE-T(UNIT-IDX)   TO UNIT-TYPE-M.
034900     MOVE UNIT-STATUS-T(UNIT-IDX) TO UNIT-STATUS-M.
035000     MOVE PARENT-ID-T(UNIT-IDX)   TO PARENT-ID-M.
035100     MOVE UNIT-LAT-T(UNIT-IDX)    TO UNIT-LAT-M.
035200     MOVE UNIT-LON-T(UNIT-IDX)    TO UNIT-LON-M.
035300     IF AMMO-LEVEL-IS-PRESENT(UNIT-IDX)
035400         MOVE AMMO-LEVEL-T(UNIT-IDX) TO AMMO-LEVEL-M
035500     ELSE
035600         MOVE SPACES TO AMMO-LEVEL-M.
035700     IF DAYS-IS-PRESENT(UNIT-IDX)
035800         MOVE DAYS-OF-SUPPLY-T(UNIT-IDX) TO DAYS-OF-SUPPLY-M
035900     ELSE
036000         MOVE SPACES TO DAYS-OF-SUPPLY-M.
036100     MOVE CAPABILITY-T(UNIT-IDX, 1) TO CAPABILITY-M(1).
036200     MOVE CAPABILITY-T(UNIT-IDX, 2) TO CAPABILITY-M(2).
036300     MOVE CAPABILITY-T(UNIT-IDX, 3) TO CAPABILITY-M(3).
036400     MOVE CAPABILITY-T(UNIT-IDX, 4) TO CAPABILITY-M(4).
036500     MOVE CAPABILITY-T(UNIT-IDX, 5) TO CAPABILITY-M(5).
036600     MOVE OFFICERS-T(UNIT-IDX)      TO OFFICERS-M.
036700     MOVE NCOS-T(UNIT-IDX)          TO NCOS-M.
036800     MOVE PROF-SOLDIERS-T(UNIT-IDX) TO PROF-SOLDIERS-M.
036900     MOVE REG-SOLDIERS-T(UNIT-IDX)  TO REG-SOLDIERS-M.
037000     IF PUBLIC-ORDER-PRESENT-T(UNIT-IDX) = "Y"
037100         MOVE PUBLIC-ORDER-IDX-T(UNIT-IDX) TO PUBLIC-ORDER-IDX-M
037200     ELSE
037300         MOVE SPACES TO PUBLIC-ORDER-IDX-M.
037400     IF CRITICALITY-PRESENT-T(UNIT-IDX) = "Y"
037500         MOVE CRITICALITY-T(UNIT-IDX) TO CRITICALITY-M
037600     ELSE
037700         MOVE SPACES TO CRITICALITY-M.
037800     MOVE UAV-ASSET-COUNT-T(UNIT-IDX) TO UAV-ASSET-COUNT-M.
037900     MOVE UAV-ASSET-DTL-T(UNIT-IDX, 1) TO UAV-ASSET-DTL-M(1).
038000     MOVE UAV-ASSET-DTL-T(UNIT-IDX, 2) TO UAV-ASSET-DTL-M(2).
038100     MOVE UAV-ASSET-DTL-T(UNIT-IDX, 3) TO UAV-ASSET-DTL-M(3).
038200     WRITE UNIT-OUT-REC FROM UNIT-MASTER-REC.
038300 400-EXIT.
038400     EXIT.
038500
038600 900-CLEANUP.
038700     MOVE "900-CLEANUP" TO PARA-NAME.
038800     MOVE WS-SOLDIER-COUNT TO CNT-SOLDIERS.
038900     MOVE WS-UPDATE-COUNT  TO CNT-UPDATES.
039000     WRITE SYSOUT-REC FROM WS-COUNT-REC.
039100     CLOSE SOLDIERS-FILE, UNITS-IN, UNITS-OUT, SYSOUT.
039200     DISPLAY "******** NORMAL END OF JOB PERSSYNC ********".
039300 900-EXIT.
039400     EXIT.
039500
039600 1000-ABEND-RTN.
039700     WRITE SYSOUT-REC FROM ABEND-REC.
039800     CLOSE SOLDIERS-FILE, UNITS-IN, UNITS-OUT, SYSOUT.
039900     DISPLAY "*** ABNORMAL END OF JOB-PERSSYNC ***" UPON CONSOLE.
040000     DIVIDE ZERO-VAL INTO ONE-VAL.

