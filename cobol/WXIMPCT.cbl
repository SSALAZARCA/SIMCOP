000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WXIMPCT.
000400 AUTHOR. M ORTIZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/02/94.
000700 DATE-COMPILED. 06/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*  CHANGE LOG                                                    *
001200*  060294 MO  ORIGINAL - REPLACES THE OLD FIXED AREA-CODE        *MO060294
001300*             WEATHER LOOKUP TABLE, WHICH G-2 RETIRED AFTER      *MO060294
001400*             MOBILITY CALLS STARTED CARRYING REAL OBSERVATIONS  *MO060294
001500*  091297 MO  ADDED DEFAULT OBSERVATION FOR MISSING WX DATA      *MO091297
001600*  091898 JS  Y2K REVIEW - NO DATE FIELDS, CERTIFIED COMPLIANT   *JS091898
001700*  042601 TW  CLARIFIED THRESHOLD COMPARES PER SIOCH MEMO 01-114 *TW042601
001800*  081504 RK  CALLED FROM THRTRESP MOBILITY CALC AND FMPROC      *RK081504
001900*             CHECKLIST TIE-IN, NO LOGIC CHANGE THIS RELEASE     *RK081504
002000******************************************************************
002100*  DECIDES WHETHER A WEATHER OBSERVATION OPERATIONALLY IMPACTS   *
002200*  UNIT MOBILITY.  WHEN THE CALLER HAS NO OBSERVATION FOR THE    *
002300*  AREA IT PASSES THE MISSING SWITCH AND THIS ROUTINE SUBS IN    *
002400*  THE STANDARD DEFAULT OBSERVATION BEFORE JUDGING IMPACT.       *
002500******************************************************************
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 77  WS-DEFAULT-TEMP             PIC S9(3)V9   VALUE +020.0.
003900 77  WS-DEFAULT-HUMID            PIC 9(3)      VALUE 050.
004000 77  WS-DEFAULT-WIND             PIC 9(3)V9    VALUE 010.0.
004100 77  WS-DEFAULT-COND             PIC X(20)
004200         VALUE "INFORMACION NO DISP".
004300
004400 01  WS-EVAL-WORK.
004500     05  WS-EVAL-COUNT           PIC S9(7) COMP VALUE ZERO.
004600     05  WS-IMPACT-REASON-SW     PIC X.
004700         88  WS-HUMID-DROVE-IT   VALUE "H".
004800         88  WS-WIND-DROVE-IT    VALUE "W".
004900         88  WS-HOT-DROVE-IT     VALUE "T".
005000         88  WS-COLD-DROVE-IT    VALUE "C".
005100         88  WS-NOTHING-DROVE-IT VALUE SPACE.
005200
005300 01  WS-EVAL-WORK-ALT REDEFINES WS-EVAL-WORK.
005400     05  FILLER                  PIC X(4).
005500     05  WS-IMPACT-REASON-ALT    PIC X.
005600 01  WS-EVAL-WORK-DUMP REDEFINES WS-EVAL-WORK.
005700     05  WS-EVAL-WORK-DUMP-X     PIC X(5).
005800
005900 LINKAGE SECTION.
006000 01  WXIMPCT-PARMS.
006100     05  WI-TEMP-C               PIC S9(3)V9.
006200     05  WI-HUMIDITY-PCT         PIC 9(3).
006300     05  WI-WIND-KMH             PIC 9(3)V9.
006400     05  WI-CONDITION            PIC X(20).
006500     05  WI-MISSING-SW           PIC X.
006600         88  WI-OBS-MISSING      VALUE "Y".
006700         88  WI-OBS-PRESENT      VALUE "N".
006800     05  WI-IMPACT-OUT           PIC X.
006900         88  WI-IMPACT-YES       VALUE "Y".
007000         88  WI-IMPACT-NO        VALUE "N".
007100
007200 01  WXIMPCT-PARMS-ALT REDEFINES WXIMPCT-PARMS.
007300     05  FILLER                  PIC X(28).
007400     05  WI-MISSING-SW-ALT       PIC X.
007500     05  WI-IMPACT-OUT-ALT       PIC X.
007600
007700 PROCEDURE DIVISION USING WXIMPCT-PARMS.
007800 000-MAINLINE.
007900     ADD 1 TO WS-EVAL-COUNT.
008000     IF WI-OBS-MISSING
008100         MOVE WS-DEFAULT-TEMP  TO WI-TEMP-C
008200         MOVE WS-DEFAULT-HUMID TO WI-HUMIDITY-PCT
008300         MOVE WS-DEFAULT-WIND  TO WI-WIND-KMH
008400         MOVE WS-DEFAULT-COND  TO WI-CONDITION
008500         MOVE "N" TO WI-IMPACT-OUT
008600         GOBACK.
008700
008800     MOVE SPACE TO WS-IMPACT-REASON-SW.
008900     MOVE "N" TO WI-IMPACT-OUT.
009000
009100     IF WI-HUMIDITY-PCT > 85
009200         MOVE "Y" TO WI-IMPACT-OUT
009300         SET WS-HUMID-DROVE-IT TO TRUE.
009400     IF WI-WIND-KMH > 30.0
009500         MOVE "Y" TO WI-IMPACT-OUT
009600         SET WS-WIND-DROVE-IT TO TRUE.
009700     IF WI-TEMP-C > 35.0
009800         MOVE "Y" TO WI-IMPACT-OUT
009900         SET WS-HOT-DROVE-IT TO TRUE.
010000     IF WI-TEMP-C < 0.0
010100         MOVE "Y" TO WI-IMPACT-OUT
010200         SET WS-COLD-DROVE-IT TO TRUE.
010300
010400     GOBACK.

