000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HOTSPOT.
000400 AUTHOR. R KOWALSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/03/95.
000700 DATE-COMPILED. 05/03/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*  CHANGE LOG                                                    *
001200*  050395 RK  ORIGINAL - HOTSPOT CLUSTERING, REPLACES THE OLD    *RK050395
001300*             MANUAL ACETATE-OVERLAY PLOT THE G-2 SHOP KEPT      *RK050395
001400*  091296 RK  GREEDY SEED-BASED CLUSTERING PER G-2 ALGORITHM     *RK091296
001500*             NOTE - CLUSTER RADIUS IS MEASURED FROM THE SEED,   *RK091296
001600*             NOT FROM THE RUNNING CENTROID                      *RK091296
001700*  091897 JS  ALERT DEDUP ADDED - WAS RAISING A NEW ALERT EVERY  *JS091897
001800*             RUN FOR THE SAME UNIT/HOTSPOT PAIR                 *JS091897
001900*  091898 JS  Y2K REVIEW - TIMESTAMPS ARE CALLER-SUPPLIED 15-    *JS091898
002000*             DIGIT EPOCH VALUES, CERTIFIED YEAR-2000 COMPLIANT  *JS091898
002100*  042601 MO  MIDNIGHT CUT-OFF NOW COMPUTED WITH DIVIDE...       *MO042601
002200*             REMAINDER INSTEAD OF THE OLD TABLE-DRIVEN CALENDAR *MO042601
002300*  110603 TW  ALERTS FILE IS NOW OLD-MASTER/NEW-MASTER STYLE -   *TW110603
002400*             REWRITE ISN'T RELIABLE ON A LINE SEQUENTIAL FILE   *TW110603
002500******************************************************************
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT SYSOUT
003700     ASSIGN TO UT-S-SYSOUT
003800       ORGANIZATION IS SEQUENTIAL.
003900
004000     SELECT CTLCARD-FILE
004100     ASSIGN TO UT-S-CTLCARD
004200       ACCESS MODE IS SEQUENTIAL
004300       FILE STATUS IS IFCODE.
004400
004500     SELECT INTEL-FILE
004600     ASSIGN TO UT-S-INTEL
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS NFCODE.
004900
005000     SELECT UNITS-FILE
005100     ASSIGN TO UT-S-UNITS
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS UFCODE.
005400
005500     SELECT ALERTS-IN
005600     ASSIGN TO UT-S-ALERTIN
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS AFCODE.
005900
006000     SELECT ALERTS-OUT
006100     ASSIGN TO UT-S-ALEROUT
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS BFCODE.
006400
006500     SELECT HOTSPOTS-FILE
006600     ASSIGN TO UT-S-HOTSPOT
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS HFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 100 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC                  PIC X(100).
007900
008000****** CONTROL CARD SUPPLIES "NOW" AND AN OPTIONAL CUT-OFF.
008100 FD  CTLCARD-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 30 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS CTLCARD-REC.
008700 01  CTLCARD-REC.
008800     05  CC-NOW-TS               PIC 9(15).
008900     05  CC-CUTOFF-TS            PIC 9(15).
009000 01  CTLCARD-REC-ALT REDEFINES CTLCARD-REC
009100                        PIC X(30).
009200
009300 FD  INTEL-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 200 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS INTEL-REC.
009900 COPY INTELREC.
010000
010100 FD  UNITS-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 340 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS UNIT-MASTER-REC.
010700 COPY UNITMSTR.
010800
010900 FD  ALERTS-IN
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 157 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS ALERT-REC.
011500 COPY ALERTREC.
011600
011700 FD  ALERTS-OUT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 157 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS ALERT-OUT-REC.
012300 01  ALERT-OUT-REC               PIC X(157).
012400
012500 FD  HOTSPOTS-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 93 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS HOTSPOT-REC.
013100 COPY HOTSREC.
013200
013300 WORKING-STORAGE SECTION.
013400 77  ZERO-VAL                    PIC 9 COMP VALUE 0.
013500 77  ONE-VAL                     PIC 9 COMP VALUE 1.
013600 77  WS-DAY-MS                   PIC 9(8) COMP VALUE 86400000.
013700
013800 01  FILE-STATUS-CODES.
013900     05  IFCODE                  PIC X(2).
014000         88  CODE-READ           VALUE SPACES.
014100     05  NFCODE                  PIC X(2).
014200         88  NO-MORE-INTEL       VALUE "10".
014300     05  UFCODE                  PIC X(2).
014400         88  NO-MORE-UNITS       VALUE "10".
014500     05  AFCODE                  PIC X(2).
014600         88  NO-MORE-ALERTS      VALUE "10".
014700     05  BFCODE                  PIC X(2).
014800         88  CODE-WRITE          VALUE SPACES.
014900     05  HFCODE                  PIC X(2).
015000         88  CODE-WRITE2         VALUE SPACES.
015100     05  FILLER              PIC X(1) VALUE SPACE.
015200
015300 01  WS-INTEL-TABLE.
015400     05  WS-INTEL-ROW OCCURS 2000 TIMES INDEXED BY INT-IDX,
015500                                                    INT-IDX2.
015600         10  WS-INTEL-ID         PIC X(12).
015700         10  WS-INTEL-LAT        PIC S9(3)V9(6).
015800         10  WS-INTEL-LON        PIC S9(3)V9(6).
015900         10  WS-INTEL-USED-SW    PIC X.
016000             88  WS-INTEL-USED   VALUE "Y".
016100             88  WS-INTEL-FREE   VALUE "N".
016200 01  WS-INTEL-TABLE-ALT REDEFINES WS-INTEL-TABLE.
016300     05  FILLER                  PIC X(27) OCCURS 2000 TIMES.
016400
016500 01  WS-INTEL-COUNT              PIC S9(4) COMP VALUE ZERO.
016600
016700 COPY UNITTAB.
016800 01  UNIT-COUNT                  PIC S9(4) COMP VALUE ZERO.
016900
017000 01  WS-ALERT-TABLE.
017100     05  WS-ALERT-ROW OCCURS 5000 TIMES INDEXED BY ALT-IDX.
017200         10  WS-ALERT-TYPE       PIC X(20).
017300         10  WS-ALERT-UNIT-ID    PIC X(12).
017400         10  WS-ALERT-TS         PIC 9(15).
017500         10  WS-ALERT-ACKED      PIC X.
017600         10  WS-ALERT-FULL       PIC X(157).
017700     05  FILLER              PIC X(1) VALUE SPACE.
017800 01  WS-ALERT-COUNT              PIC S9(4) COMP VALUE ZERO.
017900 01  WS-ALERT-SEQ                PIC 9(4) COMP VALUE ZERO.
018000
018100 01  GEODIST-CALL-PARMS.
018200     05  GC-LAT1                 PIC S9(3)V9(6).
018300     05  GC-LON1                 PIC S9(3)V9(6).
018400     05  GC-LAT2                 PIC S9(3)V9(6).
018500     05  GC-LON2                 PIC S9(3)V9(6).
018600     05  GC-UNIT-SW              PIC X VALUE "K".
018700     05  GC-DIST-OUT             PIC S9(7)V9(3).
018800 01  GEODIST-CALL-PARMS-ALT REDEFINES GEODIST-CALL-PARMS.
018900     05  FILLER                  PIC X(25).
019000     05  GC-DIST-OUT-ALT         PIC S9(7)V9(3).
019100
019200 01  WS-WINDOW-WORK.
019300     05  WS-CUTOFF-TS            PIC 9(15).
019400     05  WS-MIDNIGHT-TS          PIC 9(15).
019500     05  WS-REMAINDER            PIC 9(15).
019600     05  FILLER              PIC X(1) VALUE SPACE.
019700
019800 01  WS-CLUSTER-WORK.
019900     05  WS-CLUSTER-COUNT        PIC S9(4) COMP.
020000     05  WS-SUM-LAT              PIC S9(9)V9(6) COMP.
020100     05  WS-SUM-LON              PIC S9(9)V9(6) COMP.
020200     05  WS-CENTROID-LAT         PIC S9(3)V9(6).
020300     05  WS-CENTROID-LON         PIC S9(3)V9(6).
020400     05  WS-DUP-FOUND-SW         PIC X.
020500         88  WS-DUP-FOUND        VALUE "Y".
020600     05  WS-CLUSTER-COUNT-ED     PIC ZZ9.
020700     05  WS-ALERT-SEQ-ED         PIC 9(4).
020800     05  FILLER              PIC X(1) VALUE SPACE.
020900
021000 COPY ABENDREC.
021100
021200 PROCEDURE DIVISION.
021300 000-MAINLINE.
021400     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
021500     PERFORM 100-LOAD-INTEL THRU 100-EXIT UNTIL NO-MORE-INTEL.
021600     PERFORM 150-LOAD-UNITS THRU 150-EXIT UNTIL NO-MORE-UNITS.
021700     PERFORM 160-LOAD-ALERTS THRU 160-EXIT UNTIL NO-MORE-ALERTS.
021800     PERFORM 200-CLUSTER-PASS THRU 200-EXIT
021900         VARYING INT-IDX FROM 1 BY 1
022000         UNTIL INT-IDX > WS-INTEL-COUNT.
022100     PERFORM 500-COPY-EXISTING-ALERTS THRU 500-EXIT
022200         VARYING ALT-IDX FROM 1 BY 1
022300         UNTIL ALT-IDX > WS-ALERT-COUNT.
022400     PERFORM 900-CLEANUP THRU 900-EXIT.
022500     MOVE ZERO TO RETURN-CODE.
022600     GOBACK.
022700
022800 010-HOUSEKEEPING.
022900     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
023000     DISPLAY "******** BEGIN JOB HOTSPOT ********".
023100     OPEN INPUT CTLCARD-FILE, INTEL-FILE, UNITS-FILE, ALERTS-IN.
023200     OPEN OUTPUT SYSOUT, ALERTS-OUT, HOTSPOTS-FILE.
023300     READ CTLCARD-FILE
023400         AT END
023500         MOVE "** NO CONTROL CARD SUPPLIED" TO ABEND-REASON
023600         GO TO 1000-ABEND-RTN
023700     END-READ.
023800     IF CC-CUTOFF-TS > 0
023900         MOVE CC-CUTOFF-TS TO WS-CUTOFF-TS
024000     ELSE
024100         COMPUTE WS-CUTOFF-TS = CC-NOW-TS - WS-DAY-MS.
024200     DIVIDE CC-NOW-TS BY WS-DAY-MS
024300         GIVING WS-REMAINDER REMAINDER WS-REMAINDER.
024400     COMPUTE WS-MIDNIGHT-TS = CC-NOW-TS - WS-REMAINDER.
024500 010-EXIT.
024600     EXIT.
024700
024800 100-LOAD-INTEL.
024900     MOVE "100-LOAD-INTEL" TO PARA-NAME.
025000     READ INTEL-FILE
025100         AT END
025200         MOVE "10" TO NFCODE
025300         GO TO 100-EXIT
025400     END-READ.
025500     IF EVENT-TS-I >= WS-CUTOFF-TS
025600         ADD 1 TO WS-INTEL-COUNT
025700         SET INT-IDX TO WS-INTEL-COUNT
025800         MOVE INTEL-ID-I  TO WS-INTEL-ID(INT-IDX)
025900         MOVE INTEL-LAT-I TO WS-INTEL-LAT(INT-IDX)
026000         MOVE INTEL-LON-I TO WS-INTEL-LON(INT-IDX)
026100         MOVE "N" TO WS-INTEL-USED-SW(INT-IDX).
026200 100-EXIT.
026300     EXIT.
026400
026500 150-LOAD-UNITS.
026600     MOVE "150-LOAD-UNITS" TO PARA-NAME.
026700     READ UNITS-FILE INTO UNIT-MASTER-REC
026800         AT END
026900         MOVE "10" TO UFCODE
027000         GO TO 150-EXIT
027100     END-READ.
027200     ADD 1 TO UNIT-COUNT.
027300     SET UNIT-IDX TO UNIT-COUNT.
027400     MOVE UNIT-ID-M     TO UNIT-ID-T(UNIT-IDX).
027500     MOVE UNIT-NAME-M   TO UNIT-NAME-T(UNIT-IDX).
027600     MOVE UNIT-STATUS-M TO UNIT-STATUS-T(UNIT-IDX).
027700     MOVE UNIT-LAT-M    TO UNIT-LAT-T(UNIT-IDX).
027800     MOVE UNIT-LON-M    TO UNIT-LON-T(UNIT-IDX).
027900 150-EXIT.
028000     EXIT.
028100
028200 160-LOAD-ALERTS.
028300     MOVE "160-LOAD-ALERTS" TO PARA-NAME.
028400     READ ALERTS-IN
028500         AT END
028600         MOVE "10" TO AFCODE
028700         GO TO 160-EXIT
028800     END-READ.
028900     ADD 1 TO WS-ALERT-COUNT.
029000     SET ALT-IDX TO WS-ALERT-COUNT.
029100     MOVE ALERT-TYPE-AL     TO WS-ALERT-TYPE(ALT-IDX).
029200     MOVE ALERT-UNIT-ID-AL  TO WS-ALERT-UNIT-ID(ALT-IDX).
029300     MOVE ALERT-TS-AL       TO WS-ALERT-TS(ALT-IDX).
029400     MOVE ACKNOWLEDGED-AL   TO WS-ALERT-ACKED(ALT-IDX).
029500     MOVE ALERT-REC         TO WS-ALERT-FULL(ALT-IDX).
029600 160-EXIT.
029700     EXIT.
029800
029900 200-CLUSTER-PASS.
030000     MOVE "200-CLUSTER-PASS" TO PARA-NAME.
030100     IF WS-INTEL-FREE(INT-IDX)
030200         MOVE "Y" TO WS-INTEL-USED-SW(INT-IDX)
030300         MOVE 1 TO WS-CLUSTER-COUNT
030400         MOVE WS-INTEL-LAT(INT-IDX) TO WS-SUM-LAT
030500         MOVE WS-INTEL-LON(INT-IDX) TO WS-SUM-LON
030600         PERFORM 210-SWEEP-MEMBER THRU 210-EXIT
030700             VARYING INT-IDX2 FROM INT-IDX BY 1
030800             UNTIL INT-IDX2 > WS-INTEL-COUNT
030900         IF WS-CLUSTER-COUNT >= 3
031000             PERFORM 220-WRITE-HOTSPOT THRU 220-EXIT.
031100 200-EXIT.
031200     EXIT.
031300
031400 210-SWEEP-MEMBER.
031500     MOVE "210-SWEEP-MEMBER" TO PARA-NAME.
031600     IF INT-IDX2 = INT-IDX
031700         GO TO 210-EXIT.
031800     IF WS-INTEL-USED(INT-IDX2)
031900         GO TO 210-EXIT.
032000     MOVE WS-INTEL-LAT(INT-IDX)  TO GC-LAT1.
032100     MOVE WS-INTEL-LON(INT-IDX)  TO GC-LON1.
032200     MOVE WS-INTEL-LAT(INT-IDX2) TO GC-LAT2.
032300     MOVE WS-INTEL-LON(INT-IDX2) TO GC-LON2.
032400     CALL "GEODIST" USING GEODIST-CALL-PARMS.
032500     IF GC-DIST-OUT < 5.000
032600         MOVE "Y" TO WS-INTEL-USED-SW(INT-IDX2)
032700         ADD 1 TO WS-CLUSTER-COUNT
032800         ADD WS-INTEL-LAT(INT-IDX2) TO WS-SUM-LAT
032900         ADD WS-INTEL-LON(INT-IDX2) TO WS-SUM-LON.
033000 210-EXIT.
033100     EXIT.
033200
033300 220-WRITE-HOTSPOT.
033400     MOVE "220-WRITE-HOTSPOT" TO PARA-NAME.
033500     COMPUTE WS-CENTROID-LAT ROUNDED =
033600         WS-SUM-LAT / WS-CLUSTER-COUNT.
033700     COMPUTE WS-CENTROID-LON ROUNDED =
033800         WS-SUM-LON / WS-CLUSTER-COUNT.
033900     MOVE WS-CENTROID-LAT TO HOT-LAT-H.
034000     MOVE WS-CENTROID-LON TO HOT-LON-H.
034100     MOVE 5.0 TO HOT-RADIUS-KM-H.
034200     MOVE WS-CLUSTER-COUNT TO HOT-INTENSITY-H.
034300     MOVE WS-CLUSTER-COUNT TO WS-CLUSTER-COUNT-ED.
034400     STRING "Hotspot de " DELIMITED BY SIZE
034500            WS-CLUSTER-COUNT-ED DELIMITED BY SIZE
034600            " reportes de inteligencia" DELIMITED BY SIZE
034700       INTO HOT-DESC-H.
034800     WRITE HOTSPOT-REC.
034900     PERFORM 300-SCAN-UNITS-NEAR THRU 300-EXIT
035000         VARYING UNIT-IDX FROM 1 BY 1
035100         UNTIL UNIT-IDX > UNIT-COUNT.
035200 220-EXIT.
035300     EXIT.
035400
035500 300-SCAN-UNITS-NEAR.
035600     MOVE "300-SCAN-UNITS-NEAR" TO PARA-NAME.
035700     IF NOT UT-OPERATIONAL(UNIT-IDX) AND NOT UT-ENGAGED(UNIT-IDX)
035800         GO TO 300-EXIT.
035900     MOVE UNIT-LAT-T(UNIT-IDX) TO GC-LAT1.
036000     MOVE UNIT-LON-T(UNIT-IDX) TO GC-LON1.
036100     MOVE WS-CENTROID-LAT TO GC-LAT2.
036200     MOVE WS-CENTROID-LON TO GC-LON2.
036300     CALL "GEODIST" USING GEODIST-CALL-PARMS.
036400     IF GC-DIST-OUT < 5.000
036500         PERFORM 310-CHECK-DUP-ALERT THRU 310-EXIT
036600         IF NOT WS-DUP-FOUND
036700             PERFORM 320-RAISE-ALERT THRU 320-EXIT.
036800 300-EXIT.
036900     EXIT.
037000
037100 310-CHECK-DUP-ALERT.
037200     MOVE "310-CHECK-DUP-ALERT" TO PARA-NAME.
037300     MOVE "N" TO WS-DUP-FOUND-SW.
037400     PERFORM 315-CHECK-ONE-ALERT THRU 315-EXIT
037500         VARYING ALT-IDX FROM 1 BY 1
037600         UNTIL ALT-IDX > WS-ALERT-COUNT OR WS-DUP-FOUND.
037700 310-EXIT.
037800     EXIT.
037900
038000 315-CHECK-ONE-ALERT.
038100     MOVE "315-CHECK-ONE-ALERT" TO PARA-NAME.
038200     IF WS-ALERT-TYPE(ALT-IDX) = "BMA-HOTSPOT-THREAT"
038300        AND WS-ALERT-UNIT-ID(ALT-IDX) = UNIT-ID-T(UNIT-IDX)
038400        AND WS-ALERT-ACKED(ALT-IDX) = "N"
038500        AND WS-ALERT-TS(ALT-IDX) > WS-MIDNIGHT-TS
038600         MOVE "Y" TO WS-DUP-FOUND-SW.
038700 315-EXIT.
038800     EXIT.
038900
039000 320-RAISE-ALERT.
039100     MOVE "320-RAISE-ALERT" TO PARA-NAME.
039200     ADD 1 TO WS-ALERT-SEQ.
039300     ADD 1 TO WS-ALERT-COUNT.
039400     SET ALT-IDX TO WS-ALERT-COUNT.
039500     MOVE WS-ALERT-SEQ TO WS-ALERT-SEQ-ED.
039600     MOVE "BMA-HOTSPOT-THREAT" TO WS-ALERT-TYPE(ALT-IDX)
039700                                  ALERT-TYPE-AL.
039800     MOVE UNIT-ID-T(UNIT-IDX) TO WS-ALERT-UNIT-ID(ALT-IDX)
039900                                  ALERT-UNIT-ID-AL.
040000     MOVE "HIGH" TO SEVERITY-AL.
040100     MOVE CC-NOW-TS TO WS-ALERT-TS(ALT-IDX) ALERT-TS-AL.
040200     MOVE "N" TO WS-ALERT-ACKED(ALT-IDX) ACKNOWLEDGED-AL.
040300     STRING "Unidad " DELIMITED BY SIZE
040400            UNIT-ID-T(UNIT-IDX) DELIMITED BY SPACE
040500            " dentro de hotspot, intensidad "
040600               DELIMITED BY SIZE
040700            WS-CLUSTER-COUNT-ED DELIMITED BY SIZE
040800       INTO MESSAGE-AL.
040900     STRING "HS" DELIMITED BY SIZE
041000            WS-ALERT-SEQ-ED DELIMITED BY SIZE
041100       INTO ALERT-ID-AL.
041200     MOVE ALERT-REC TO WS-ALERT-FULL(ALT-IDX).
041300 320-EXIT.
041400     EXIT.
041500
041600 500-COPY-EXISTING-ALERTS.
041700     MOVE "500-COPY-EXISTING-ALERTS" TO PARA-NAME.
041800     WRITE ALERT-OUT-REC FROM WS-ALERT-FULL(ALT-IDX).
041900 500-EXIT.
042000     EXIT.
042100
042200 900-CLEANUP.
042300     MOVE "900-CLEANUP" TO PARA-NAME.
042400     CLOSE CTLCARD-FILE, INTEL-FILE, UNITS-FILE, ALERTS-IN,
042500           SYSOUT, ALERTS-OUT, HOTSPOTS-FILE.
042600     DISPLAY "******** NORMAL END OF JOB HOTSPOT ********".
042700 900-EXIT.
042800     EXIT.
042900
043000 1000-ABEND-RTN.
043100     WRITE SYSOUT-REC FROM ABEND-REC.
043200     CLOSE CTLCARD-FILE, INTEL-FILE, UNITS-FILE, ALERTS-IN,
043300           SYSOUT, ALERTS-OUT, HOTSPOTS-FILE.
043400     DISPLAY "*** ABNORMAL END OF JOB-HOTSPOT ***" UPON CONSOLE.
043500     DIVIDE ZERO-VAL INTO ONE-VAL.

