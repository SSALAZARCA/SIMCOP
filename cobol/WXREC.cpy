000100******************************************************************
000200*    WXREC -- WEATHER OBSERVATION RECORD                        *
000300*    ONE AREA OBSERVATION AS READ FROM THE WEATHER QSAM FILE.    *
000400*    LOADED INTO WX-TABLE-AREA BY WXIMPCT'S CALLING PROGRAMS SO  *
000500*    THE NEAREST OBSERVATION TO A GIVEN POINT CAN BE FOUND.      *
000600******************************************************************
000700 01  WX-OBS-REC.
000800     05  WX-LAT-W                   PIC S9(3)V9(6).
000900     05  WX-LON-W                   PIC S9(3)V9(6).
001000     05  TEMP-C-W                   PIC S9(3)V9.
001100     05  HUMIDITY-PCT-W             PIC 9(3).
001200     05  WIND-KMH-W                 PIC 9(3)V9.
001300     05  CONDITION-W                PIC X(20).
001400         88  WX-IS-NUBLADO          VALUE "NUBLADO".
001500     05  FILLER                     PIC X(10).
001600
001700 01  WX-TABLE-AREA.
001800     05  WX-TABLE-ROW OCCURS 500 TIMES
001900                      INDEXED BY WX-IDX.
002000         10  WX-LAT-T               PIC S9(3)V9(6).
002100         10  WX-LON-T               PIC S9(3)V9(6).
002200         10  TEMP-C-T               PIC S9(3)V9.
002300         10  HUMIDITY-PCT-T         PIC 9(3).
002400         10  WIND-KMH-T             PIC 9(3)V9.
002500         10  CONDITION-T            PIC X(20).
002600         10  FILLER                 PIC X(10).
